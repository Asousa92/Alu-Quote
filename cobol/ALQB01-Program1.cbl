000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ALQB01.
000300 AUTHOR.         R. ALVES.
000400 INSTALLATION.   METALURGICA ALVES S/A - CPD.
000500 DATE-WRITTEN.   03/02/89.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DO CPD.
000800*----------------------------------------------------------------
000900*|  THIS PROGRAM READS THE GEOMETRY, BOM AND CONSTRAINT         |
001000*|  EXTRACT FILES FOR ONE PROJECT AND BUILDS THE PRICED BUDGET  |
001100*|  -- IT CORRELATES DRAWING QUANTITIES AGAINST SPEC QUANTITIES |
001200*|  (DRAWING WINS), PRICES EACH LINE OFF THE STEEL PROFILE      |
001300*|  COST TABLE OR THE ALUMINUM PARAMETRIC FORMULAS, AND PRINTS  |
001400*|  THE BUDGET REPORT WITH CONTROL TOTALS AND RECOMMENDATIONS.  |
001500*----------------------------------------------------------------
001600*  CHANGE LOG
001700*  03/02/89  R.ALVES    ORIGINAL PROGRAM - QUOTATION BATCH                
001800*  04/01/89  R.ALVES    STEEL PROFILE COST TABLE LOOKUP ADDED      CR071  
001900*  06/11/90  R.ALVES    CLADDING/ACCESSORY COST TABLE ADDED        CR079  
002000*  07/03/94  R.ALVES    HOLES-COUNT DRIVES MACHINING MINUTES       CR114  
002100*  10/02/95  R.ALVES    RHS/SHS/TUBE/OMEGA PROFILES ADDED TO       CR103  
002200*             COST TABLE                                           CR103  
002300*  11/20/96  R.ALVES    MATERIAL/FINISH FROM BOM FEED THE          CR087  
002400*             CORRELATION ENGINE                                   CR087  
002500*  05/19/97  J.FARIA    CONFIDENCE/METHOD ADDED TO BUDGET LINE     CR098  
002600*  02/10/98  J.FARIA    RECOMMENDATIONS SECTION ADDED TO RPT       CR101  
002700*  01/08/99  M.SOUZA    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN            
002800*             THIS PROGRAM - NOTHING TO CONVERT                           
002900*  09/11/01  J.FARIA    AVG COMPLEXITY DRIVES WASTE PCT FORMULA    CR142  
003000*  02/17/03  J.FARIA    RE-PRICED MATERIAL/FABRIC COMPONENTS       CR156  
003100*  08/30/06  M.SOUZA    EUR CONVERSION RATE UPDATED                CR171  
003200*----------------------------------------------------------------
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT GEOM-FILE
004200         ASSIGN TO ALQGEOIN
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-GEOM-STATUS.
004500 
004600     SELECT BOM-FILE
004700         ASSIGN TO ALQBOMIN
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-BOM-STATUS.
005000 
005100     SELECT CONS-FILE
005200         ASSIGN TO ALQCONIN
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-CONS-STATUS.
005500 
005600     SELECT LINE-FILE
005700         ASSIGN TO ALQLINOT
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-LINE-STATUS.
006000 
006100     SELECT PRTOUT
006200         ASSIGN TO ALQRPT
006300         ORGANIZATION IS SEQUENTIAL.
006400 
006500 DATA DIVISION.
006600 FILE SECTION.
006700 
006800 FD  GEOM-FILE
006900     LABEL RECORD IS STANDARD
007000     RECORD CONTAINS 120 CHARACTERS.
007100 COPY ALQGEOM.
007200 
007300 FD  BOM-FILE
007400     LABEL RECORD IS STANDARD
007500     RECORD CONTAINS 152 CHARACTERS.
007600 COPY ALQBOM.
007700 
007800 FD  CONS-FILE
007900     LABEL RECORD IS STANDARD
008000     RECORD CONTAINS 60 CHARACTERS.
008100 COPY ALQCONS.
008200 
008300 FD  LINE-FILE
008400     LABEL RECORD IS STANDARD
008500     RECORD CONTAINS 250 CHARACTERS.
008600 COPY ALQLINE.
008700 
008800 FD  PRTOUT
008900     LABEL RECORD IS OMITTED
009000     RECORD CONTAINS 132 CHARACTERS
009100     DATA RECORD IS PRTLINE
009200     LINAGE IS 58 WITH FOOTING AT 54.
009300 
009400 01  PRTLINE                     PIC X(132).
009500 
009600 WORKING-STORAGE SECTION.
009700 01  WS-FILE-STATUSES.
009800     05  WS-GEOM-STATUS          PIC XX          VALUE '00'.
009900     05  WS-BOM-STATUS           PIC XX          VALUE '00'.
010000     05  WS-CONS-STATUS          PIC XX          VALUE '00'.
010100     05  WS-LINE-STATUS          PIC XX          VALUE '00'.
010200 
010300* STEEL AND CLADDING COST TABLES -- SAME RATE CARDS ALQB02 USES.
010400 COPY ALQSTL.
010500 COPY ALQCLAD.
010600 
010700* BUDGET CONTROL TOTALS -- ACCUMULATED BY 3000/4000, PRINTED 6200.
010800 COPY ALQSUMM.
010900 
011000 01  WS-PARMS.
011100     05  PRM-LME-PRICE           PIC 9V99        VALUE 2.35.
011200     05  PRM-HEDGING-PCT         PIC 99V9        VALUE 05.0.
011300     05  PRM-BILLET-PREM         PIC 9V99        VALUE 0.45.
011400     05  PRM-ANOD-NATURAL        PIC 99V99       VALUE 12.00.
011500     05  PRM-ANOD-COLORED        PIC 99V99       VALUE 18.00.
011600     05  PRM-POWDER-STD          PIC 99V99       VALUE 15.00.
011700     05  PRM-POWDER-QUALI        PIC 99V99       VALUE 22.00.
011800     05  PRM-POWDER-SEASIDE      PIC 99V99       VALUE 35.00.
011900     05  PRM-LABOR-RATE          PIC 99V99       VALUE 35.00.
012000     05  PRM-CUTTING-TIME        PIC 99V9        VALUE 02.0.
012100     05  PRM-MACH-PER-HOLE       PIC 99V9        VALUE 05.0.
012200     05  PRM-ASSY-PER-COMP       PIC 99V9        VALUE 08.0.
012300     05  PRM-BASE-WASTE          PIC 99V9        VALUE 08.0.
012400     05  PRM-COMPLEX-WASTE       PIC 99V9        VALUE 04.0.
012500     05  PRM-OVERHEAD-PCT        PIC 99V9        VALUE 15.0.
012600     05  PRM-PROFIT-PCT          PIC 99V9        VALUE 20.0.
012700     05  PRM-EUR-TO-USD          PIC 9V99        VALUE 1.08.
012800     05  PRM-DENSITY-ALUM        PIC 9999V9      VALUE 2700.0.
012900     05  PRM-ALUM-PRICE-KG       PIC 9V9999.
013000 
013100* REDEFINES - THE PARM BLOCK VIEWED AS ONE 77-CHAR EDIT LINE SO
013200* 6000-REPORT-HEADINGS CAN ECHO THE RUN PARAMETERS IN ONE MOVE.
013300 01  WS-PARMS-LINE-R REDEFINES WS-PARMS.
013400     05  FILLER                  PIC X(06).
013500     05  WPL-HEDGE-OVERHEAD      PIC X(06).
013600     05  FILLER                  PIC X(65).
013700 
013800 01  WS-WORK-AREA.
013900     05  WS-GEOM-CTR             PIC 9(4)        COMP.
014000     05  WS-BOM-CTR              PIC 9(4)        COMP.
014100     05  WS-CONS-CTR             PIC 9(4)        COMP.
014200     05  WS-LINE-CTR             PIC 9(4)        COMP.
014300     05  WS-PAGE-CTR             PIC 99          COMP.
014400     05  WS-SUB1                 PIC 9(4)        COMP.
014500     05  WS-SUB2                 PIC 9(4)        COMP.
014600     05  WS-LOW-CONF-CTR         PIC 9(4)        COMP.
014700     05  WS-FOUND-CNT            PIC 9(4)        COMP.
014800     05  MORE-RECS               PIC XXX         VALUE 'YES'.
014900     05  WS-HAS-DXF              PIC X           VALUE 'N'.
015000         88  HAS-DXF                 VALUE 'Y'.
015100     05  WS-HAS-PDF              PIC X           VALUE 'N'.
015200         88  HAS-PDF                 VALUE 'Y'.
015300     05  WS-STEEL-FOUND          PIC X           VALUE 'N'.
015400         88  STEEL-FOUND             VALUE 'Y'.
015500     05  WS-BOM-MATCHED          PIC X           VALUE 'N'.
015600         88  BOM-MATCHED             VALUE 'Y'.
015700     05  WS-MATCH-IDX            PIC 9(4)        COMP.
015800     05  WS-MATCH-CONF           PIC 9V99.
015900     05  WS-MATCH-METHOD         PIC X(22).
016000     05  WS-EFF-LENGTH-MM        PIC 9(7)V99.
016100* WS-CUR-xxx HOLD THE CURRENT LINE'S PHYSICAL READINGS NO
016200* MATTER WHICH BRANCH OF 2000-MAINLINE BUILT IT, SO 3100/3200
016300* NEVER HAVE TO CARE WHETHER A GEOMETRY ROW EXISTS FOR IT.
016400     05  WS-CUR-PERIMETER        PIC 9(7)V99.
016500     05  WS-CUR-AREA-MM2         PIC 9(9)V99.
016600     05  WS-CUR-LENGTH-MM        PIC 9(7)V99.
016700     05  WS-CUR-WEIGHT-KG        PIC 9(5)V9999.
016800     05  WS-CUR-COMPLEXITY       PIC 9V99.
016900     05  WS-CUR-HOLES            PIC 9(3).
017000     05  WS-CUR-PROFILE-ID       PIC X(20).
017100 
017200 01  WS-CALC-AREA.
017300     05  WS-LENGTH-M             PIC 9(5)V99.
017400     05  WS-AREA-M2              PIC 9(7)V9999.
017500     05  WS-WEIGHT-KG            PIC 9(5)V9999.
017600     05  WS-VOLUME-MM3           PIC 9(11)V9999.
017700     05  WS-THICKNESS            PIC 9(3)V99.
017800     05  WS-MINUTES              PIC 9(7)V99.
017900     05  WS-SURF-RATE            PIC 99V99.
018000     05  WS-RAW-COST             PIC 9(7)V99.
018100     05  WS-TRANS-COST           PIC 9(7)V99.
018200     05  WS-SURF-COST            PIC 9(7)V99.
018300     05  WS-LABOR-COST           PIC 9(7)V99.
018400     05  WS-ACC-COST             PIC 9(7)V99.
018500     05  WS-UNIT-COST            PIC 9(7)V99.
018600     05  WS-TOTAL-COST           PIC 9(9)V99.
018700 
018800* REDEFINES - THE FIVE INTERMEDIATE LINE-COST FIELDS VIEWED AS A
018900* SINGLE TABLE SO 4000-SUMMARY CAN ADD THEM TO THE FIVE RUNNING
019000* SUMMARY TOTALS WITH ONE PERFORM VARYING INSTEAD OF 5 ADD VERBS.
019100 01  WS-CALC-AREA-COST-R REDEFINES WS-CALC-AREA.
019200     05  FILLER                  PIC X(19).
019300     05  WS-COST-COMPONENT OCCURS 5 TIMES
019400             INDEXED BY WS-COST-IDX
019500                             PIC 9(7)V99.
019600 
019700 01  WS-TEXT-AREA.
019800     05  WS-SCAN-TEXT            PIC X(105).
019900     05  WS-CONVERT-FLD          PIC X(60).
020000     05  WS-STRIPPED-A           PIC X(20).
020100     05  WS-STRIPPED-B           PIC X(20).
020200     05  WS-STRIP-IN             PIC X(20).
020300     05  WS-STRIP-OUT            PIC X(20).
020400     05  WS-STRIP-IDX            PIC 99      COMP.
020500     05  WS-STRIP-OUT-IDX        PIC 99      COMP.
020600     05  WS-NEEDLE               PIC X(30).
020700     05  WS-NEEDLE-LEN           PIC 99      COMP.
020800 
020900 01  CURRENT-DATE-AND-TIME.
021000     05  THIS-DATE.
021100         10  I-YY                PIC 9(4).
021200         10  I-MM                PIC 99.
021300         10  I-DD                PIC 99.
021400     05  I-TIME                  PIC X(11).
021500 
021600 01  BR-TITLE-LINE.
021700     05  FILLER                  PIC X(6)   VALUE "DATE: ".
021800     05  BRT-MM                  PIC 99.
021900     05  FILLER                  PIC X      VALUE "/".
022000     05  BRT-DD                  PIC 99.
022100     05  FILLER                  PIC X      VALUE "/".
022200     05  BRT-YY                  PIC 9(4).
022300     05  FILLER                  PIC X(20)  VALUE SPACES.
022400     05  FILLER                  PIC X(34)
022500         VALUE "ALUQUOTE - ORCAMENTO DE FABRICACAO".
022600     05  FILLER                  PIC X(40)  VALUE SPACES.
022700     05  FILLER                  PIC X(6)   VALUE "PAGE: ".
022800     05  BRT-PCTR                PIC Z9.
022900 
023000 01  BR-MODE-LINE.
023100     05  FILLER                  PIC X(10)  VALUE "RUN MODE: ".
023200     05  BRM-MODE                PIC X(30).
023300     05  FILLER                  PIC X(92)  VALUE SPACES.
023400 
023500 01  BR-COL-HEADINGS1.
023600     05  FILLER                  PIC X(4)   VALUE "LINE".
023700     05  FILLER                  PIC X(8)   VALUE SPACES.
023800     05  FILLER                  PIC X(9)   VALUE "REFERENCE".
023900     05  FILLER                  PIC X(12)  VALUE SPACES.
024000     05  FILLER                  PIC X(11)  VALUE "DESCRIPTION".
024100     05  FILLER                  PIC X(30)  VALUE SPACES.
024200     05  FILLER                  PIC X(3)   VALUE "QTY".
024300     05  FILLER                  PIC X(4)   VALUE SPACES.
024400     05  FILLER                  PIC X(3)   VALUE "SRC".
024500     05  FILLER                  PIC X(4)   VALUE SPACES.
024600     05  FILLER                  PIC X(9)   VALUE "UNIT COST".
024700     05  FILLER                  PIC X(5)   VALUE SPACES.
024800     05  FILLER                  PIC X(10)  VALUE "TOTAL COST".
024900     05  FILLER                  PIC X(4)   VALUE SPACES.
025000     05  FILLER                  PIC X(4)   VALUE "CONF".
025100 
025200 01  BR-DETAIL-LINE.
025300     05  BRD-ID                  PIC ZZZ9.
025400     05  FILLER                  PIC X(3)   VALUE SPACES.
025500     05  BRD-REFERENCE           PIC X(20).
025600     05  FILLER                  PIC X(2)   VALUE SPACES.
025700     05  BRD-DESCRIPTION         PIC X(40).
025800     05  FILLER                  PIC X(2)   VALUE SPACES.
025900     05  BRD-QTY                 PIC ZZZZ9.
026000     05  FILLER                  PIC X(2)   VALUE SPACES.
026100     05  BRD-SOURCE              PIC X(9).
026200     05  FILLER                  PIC X(2)   VALUE SPACES.
026300     05  BRD-UNIT-COST           PIC $$,$$$,$$9.99.
026400     05  FILLER                  PIC X(2)   VALUE SPACES.
026500     05  BRD-TOTAL-COST          PIC $$,$$$,$$9.99.
026600     05  FILLER                  PIC X(3)   VALUE SPACES.
026700     05  BRD-CONFIDENCE          PIC 9.99.
026800 
026900 01  BR-TOTALS-LINE.
027000     05  FILLER                  PIC X(30)  VALUE SPACES.
027100     05  BRTL-LABEL              PIC X(25).
027200     05  BRTL-VALUE              PIC $$,$$$,$$$,$$9.99.
027300     05  FILLER                  PIC X(61)  VALUE SPACES.
027400 
027500 01  BR-RECOMMEND-LINE.
027600     05  FILLER                  PIC X(8)   VALUE SPACES.
027700     05  BRR-PRIORITY            PIC X(6).
027800     05  FILLER                  PIC X(2)   VALUE SPACES.
027900     05  BRR-TEXT                PIC X(70).
028000     05  FILLER                  PIC X(2)   VALUE SPACES.
028100     05  BRR-SAVINGS             PIC "SAVE" $$,$$$,$$9.99.
028200 
028300 01  WS-GEOM-TABLE.
028400     05  WS-GEOM-ENTRY OCCURS 200 TIMES
028500             INDEXED BY GEOM-IDX.
028600         10  WG-PROFILE-ID       PIC X(20).
028700         10  WG-LAYER            PIC X(20).
028800         10  WG-QUANTITY         PIC 9(5).
028900         10  WG-PERIMETER-MM     PIC 9(7)V99.
029000         10  WG-AREA-MM2         PIC 9(9)V99.
029100         10  WG-LENGTH-MM        PIC 9(7)V99.
029200         10  WG-WEIGHT-KG        PIC 9(5)V9999.
029300         10  WG-COMPLEXITY       PIC 9V99.
029400         10  WG-HOLES-COUNT      PIC 9(3).
029500         10  WG-MATERIAL-HINT    PIC X(15).
029600 
029700 01  WS-BOM-TABLE.
029800     05  WS-BOM-ENTRY OCCURS 200 TIMES
029900             INDEXED BY BOM-IDX.
030000         10  WB-REFERENCE        PIC X(20).
030100         10  WB-DESCRIPTION      PIC X(60).
030200         10  WB-QUANTITY         PIC 9(5).
030300         10  WB-UNIT             PIC X(4).
030400         10  WB-LENGTH-MM        PIC 9(7)V99.
030500         10  WB-THICKNESS-MM     PIC 9(3)V99.
030600         10  WB-MATERIAL         PIC X(20).
030700         10  WB-FINISH           PIC X(25).
030800         10  WB-USED             PIC X.
030900             88  WB-WAS-USED         VALUE 'Y'.
031000 
031100 01  WS-CONS-TABLE.
031200     05  WS-CONS-ENTRY OCCURS 50 TIMES
031300             INDEXED BY CONS-IDX.
031400         10  WC-TYPE             PIC X(20).
031500         10  WC-VALUE            PIC X(30).
031600         10  WC-IMPORTANCE       PIC X(6).
031700 
031800 PROCEDURE DIVISION.
031900 0000-MAIN.
032000     PERFORM 1000-INIT.
032100     PERFORM 2000-MAINLINE.
032200     PERFORM 4000-SUMMARY.
032300     PERFORM 5000-RECOMMEND.
032400     PERFORM 7000-CLOSING.
032500     STOP RUN.
032600 
032700 1000-INIT.
032800     OPEN INPUT GEOM-FILE.
032900     OPEN INPUT BOM-FILE.
033000     OPEN INPUT CONS-FILE.
033100     OPEN OUTPUT LINE-FILE.
033200     OPEN OUTPUT PRTOUT.
033300 
033400     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
033500     MOVE I-YY TO BRT-YY.
033600     MOVE I-MM TO BRT-MM.
033700     MOVE I-DD TO BRT-DD.
033800 
033900     COMPUTE PRM-ALUM-PRICE-KG ROUNDED =
034000         (PRM-LME-PRICE * (1 + PRM-HEDGING-PCT / 100)
034100             + PRM-BILLET-PREM) / PRM-EUR-TO-USD.
034200 
034300     PERFORM 1100-LOAD-GEOM THRU 1100-EXIT.
034400     PERFORM 1200-LOAD-BOM THRU 1200-EXIT.
034500     PERFORM 1300-LOAD-CONS THRU 1300-EXIT.
034600 
034700     IF WS-GEOM-CTR > 0
034800         SET HAS-DXF TO TRUE
034900     END-IF.
035000     IF WS-BOM-CTR > 0
035100         SET HAS-PDF TO TRUE
035200     END-IF.
035300 
035400     PERFORM 6000-REPORT-HEADINGS.
035500 
035600 1100-LOAD-GEOM.
035700     READ GEOM-FILE
035800         AT END
035900             GO TO 1100-EXIT.
036000     ADD 1 TO WS-GEOM-CTR.
036100     SET GEOM-IDX TO WS-GEOM-CTR.
036200     MOVE GEO-PROFILE-ID   TO WG-PROFILE-ID (GEOM-IDX).
036300     MOVE GEO-LAYER        TO WG-LAYER (GEOM-IDX).
036400     MOVE GEO-QUANTITY     TO WG-QUANTITY (GEOM-IDX).
036500     MOVE GEO-PERIMETER-MM TO WG-PERIMETER-MM (GEOM-IDX).
036600     MOVE GEO-AREA-MM2     TO WG-AREA-MM2 (GEOM-IDX).
036700     MOVE GEO-LENGTH-MM    TO WG-LENGTH-MM (GEOM-IDX).
036800     MOVE GEO-WEIGHT-KG    TO WG-WEIGHT-KG (GEOM-IDX).
036900     MOVE GEO-COMPLEXITY   TO WG-COMPLEXITY (GEOM-IDX).
037000     MOVE GEO-HOLES-COUNT  TO WG-HOLES-COUNT (GEOM-IDX).
037100     MOVE GEO-MATERIAL-HINT TO WG-MATERIAL-HINT (GEOM-IDX).
037200     GO TO 1100-LOAD-GEOM.
037300 1100-EXIT.
037400     EXIT.
037500 
037600 1200-LOAD-BOM.
037700     READ BOM-FILE
037800         AT END
037900             GO TO 1200-EXIT.
038000     ADD 1 TO WS-BOM-CTR.
038100     SET BOM-IDX TO WS-BOM-CTR.
038200     MOVE BOM-REFERENCE    TO WB-REFERENCE (BOM-IDX).
038300     MOVE BOM-DESCRIPTION  TO WB-DESCRIPTION (BOM-IDX).
038400     MOVE BOM-QUANTITY     TO WB-QUANTITY (BOM-IDX).
038500     MOVE BOM-UNIT         TO WB-UNIT (BOM-IDX).
038600     MOVE BOM-LENGTH-MM    TO WB-LENGTH-MM (BOM-IDX).
038700     MOVE BOM-THICKNESS-MM TO WB-THICKNESS-MM (BOM-IDX).
038800     MOVE BOM-MATERIAL     TO WB-MATERIAL (BOM-IDX).
038900     MOVE BOM-FINISH       TO WB-FINISH (BOM-IDX).
039000     MOVE 'N'              TO WB-USED (BOM-IDX).
039100     GO TO 1200-LOAD-BOM.
039200 1200-EXIT.
039300     EXIT.
039400 
039500 1300-LOAD-CONS.
039600     READ CONS-FILE
039700         AT END
039800             GO TO 1300-EXIT.
039900     ADD 1 TO WS-CONS-CTR.
040000     SET CONS-IDX TO WS-CONS-CTR.
040100     MOVE CONSTR-TYPE       TO WC-TYPE (CONS-IDX).
040200     MOVE CONSTR-VALUE      TO WC-VALUE (CONS-IDX).
040300     MOVE CONSTR-IMPORTANCE TO WC-IMPORTANCE (CONS-IDX).
040400     GO TO 1300-LOAD-CONS.
040500 1300-EXIT.
040600     EXIT.
040700 
040800 2000-MAINLINE.
040900     IF HAS-DXF
041000         PERFORM 2010-BUILD-FROM-GEOM THRU 2010-EXIT
041100             VARYING WS-SUB1 FROM 1 BY 1
041200             UNTIL WS-SUB1 > WS-GEOM-CTR
041300     ELSE
041400         IF HAS-PDF
041500             PERFORM 2040-BUILD-FROM-BOM THRU 2040-EXIT
041600                 VARYING WS-SUB1 FROM 1 BY 1
041700                 UNTIL WS-SUB1 > WS-BOM-CTR
041800         ELSE
041900             PERFORM 2050-BUILD-FALLBACK THRU 2050-EXIT
042000         END-IF
042100     END-IF.
042200 
042300 2010-BUILD-FROM-GEOM.
042400     SET GEOM-IDX TO WS-SUB1.
042500     MOVE WG-PERIMETER-MM (GEOM-IDX) TO WS-CUR-PERIMETER.
042600     MOVE WG-AREA-MM2 (GEOM-IDX)     TO WS-CUR-AREA-MM2.
042700     MOVE WG-LENGTH-MM (GEOM-IDX)    TO WS-CUR-LENGTH-MM.
042800     MOVE WG-WEIGHT-KG (GEOM-IDX)    TO WS-CUR-WEIGHT-KG.
042900     MOVE WG-COMPLEXITY (GEOM-IDX)   TO WS-CUR-COMPLEXITY.
043000     MOVE WG-HOLES-COUNT (GEOM-IDX)  TO WS-CUR-HOLES.
043100     MOVE WG-PROFILE-ID (GEOM-IDX)   TO WS-CUR-PROFILE-ID.
043200     ADD 1 TO WS-LINE-CTR.
043300     MOVE 'N' TO WS-BOM-MATCHED.
043400     MOVE 0 TO WS-MATCH-IDX.
043500     PERFORM 2020-MATCH-GEOM-TO-BOM THRU 2020-EXIT.
043600     MOVE WG-LAYER (GEOM-IDX)     TO LIN-REFERENCE.
043700     IF WG-QUANTITY (GEOM-IDX) > 0
043800         MOVE WG-QUANTITY (GEOM-IDX) TO LIN-QUANTITY
043900     ELSE
044000         MOVE 1 TO LIN-QUANTITY
044100     END-IF.
044200     SET LIN-QTY-FROM-DXF TO TRUE.
044300     MOVE WS-MATCH-CONF   TO LIN-CONFIDENCE.
044400     MOVE WS-MATCH-METHOD TO LIN-METHOD.
044500     PERFORM 2030-EXTRACT-SPEC THRU 2030-EXIT.
044600     MOVE WS-LINE-CTR TO LIN-ID.
044700     PERFORM 3000-PRICE-LINE THRU 3000-EXIT.
044800 2010-EXIT.
044900     EXIT.
045000 
045100* U2 CORRELATION -- LAYER/REFERENCE EXACT (AND SEPARATOR-
045200* STRIPPED) MATCH IS TRIED FIRST, THEN PROFILE-ID CONTAINMENT,
045300* THEN MATERIAL-HINT CONTAINED IN THE BOM DESCRIPTION.  GO TO
045400* IS USED FOR THE EARLY-EXIT ONCE A RULE FIRES, AS ELSEWHERE
045500* IN THE SHOP'S VALIDATION-STYLE PARAGRAPHS.
045600 2020-MATCH-GEOM-TO-BOM.
045700     IF WS-BOM-CTR = 0
045800         MOVE 0.00 TO WS-MATCH-CONF
045900         MOVE 'none' TO WS-MATCH-METHOD
046000         GO TO 2020-EXIT
046100     END-IF.
046200     PERFORM 2021-TRY-LAYER-REF THRU 2021-EXIT
046300         VARYING WS-SUB2 FROM 1 BY 1
046400         UNTIL WS-SUB2 > WS-BOM-CTR.
046500     PERFORM 2022-TRY-PROFILE-ID THRU 2022-EXIT
046600         VARYING WS-SUB2 FROM 1 BY 1
046700         UNTIL WS-SUB2 > WS-BOM-CTR.
046800     PERFORM 2023-TRY-MATERIAL-HINT THRU 2023-EXIT
046900         VARYING WS-SUB2 FROM 1 BY 1
047000         UNTIL WS-SUB2 > WS-BOM-CTR.
047100     MOVE 0.00 TO WS-MATCH-CONF.
047200     MOVE 'none' TO WS-MATCH-METHOD.
047300 2020-EXIT.
047400     EXIT.
047500 
047600* RULE 1 OF THE U2 CASCADE -- EXACT LAYER-TO-REFERENCE MATCH,
047700* HIGHEST CONFIDENCE.  BOTH SIDES ARE TRIED UPPERCASED, THEN
047800* AGAIN WITH '-', '_' AND EMBEDDED SPACES STRIPPED OUT, BEFORE
047900* GIVING UP ON THIS BOM ROW.  GO TO 2020-EXIT ABANDONS THIS SCAN
048000* THE MOMENT A HIT IS FOUND.
048100 2021-TRY-LAYER-REF.
048200     SET BOM-IDX TO WS-SUB2.
048300     MOVE WG-LAYER (GEOM-IDX)     TO WS-STRIPPED-A.
048400     INSPECT WS-STRIPPED-A CONVERTING
048500         "abcdefghijklmnopqrstuvwxyz" TO
048600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048700     MOVE WB-REFERENCE (BOM-IDX) TO WS-STRIPPED-B.
048800     INSPECT WS-STRIPPED-B CONVERTING
048900         "abcdefghijklmnopqrstuvwxyz" TO
049000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049100     IF WS-STRIPPED-A = WS-STRIPPED-B
049200         MOVE WS-SUB2 TO WS-MATCH-IDX
049300         MOVE 0.90 TO WS-MATCH-CONF
049400         MOVE 'layer_to_reference' TO WS-MATCH-METHOD
049500         SET WB-WAS-USED (BOM-IDX) TO TRUE
049600         GO TO 2020-EXIT
049700     END-IF.
049800     MOVE WS-STRIPPED-A TO WS-STRIP-IN.
049900     PERFORM 2024-STRIP-SEPARATORS THRU 2024-EXIT.
050000     MOVE WS-STRIP-OUT TO WS-STRIPPED-A.
050100     MOVE WS-STRIPPED-B TO WS-STRIP-IN.
050200     PERFORM 2024-STRIP-SEPARATORS THRU 2024-EXIT.
050300     MOVE WS-STRIP-OUT TO WS-STRIPPED-B.
050400     IF WS-STRIPPED-A = WS-STRIPPED-B
050500         MOVE WS-SUB2 TO WS-MATCH-IDX
050600         MOVE 0.90 TO WS-MATCH-CONF
050700         MOVE 'layer_to_reference' TO WS-MATCH-METHOD
050800         SET WB-WAS-USED (BOM-IDX) TO TRUE
050900         GO TO 2020-EXIT
051000     END-IF.
051100 2021-EXIT.
051200     EXIT.
051300 
051400* UTILITY FOR RULE 1 -- COPIES WS-STRIP-IN INTO WS-STRIP-OUT
051500* WITH ANY '-', '_' OR EMBEDDED SPACE REMOVED, SO THE SECOND
051600* LAYER/REFERENCE ATTEMPT COMPARES ON LETTERS AND DIGITS ONLY.
051700 2024-STRIP-SEPARATORS.
051800     MOVE SPACES TO WS-STRIP-OUT.
051900     MOVE 1 TO WS-STRIP-OUT-IDX.
052000     PERFORM 2025-STRIP-ONE-CHAR THRU 2025-EXIT
052100         VARYING WS-STRIP-IDX FROM 1 BY 1
052200         UNTIL WS-STRIP-IDX > 20.
052300 2024-EXIT.
052400     EXIT.
052500 
052600 2025-STRIP-ONE-CHAR.
052700     IF WS-STRIP-IN (WS-STRIP-IDX:1) NOT = '-'
052800         AND WS-STRIP-IN (WS-STRIP-IDX:1) NOT = '_'
052900         AND WS-STRIP-IN (WS-STRIP-IDX:1) NOT = ' '
053000             MOVE WS-STRIP-IN (WS-STRIP-IDX:1)
053100                 TO WS-STRIP-OUT (WS-STRIP-OUT-IDX:1)
053200             ADD 1 TO WS-STRIP-OUT-IDX
053300     END-IF.
053400 2025-EXIT.
053500     EXIT.
053600 
053700* UTILITY -- TRIMS WS-NEEDLE TO ITS TRAILING-BLANK-STRIPPED
053800* LENGTH SO 2022/2023/3010 CAN INSPECT FOR THE MEANINGFUL TEXT
053900* OF A FIELD INSTEAD OF ITS FULL PADDED PICTURE WIDTH -- A BARE
054000* 'FOR ALL X(n)' NEVER FINDS A SHORT STRING INSIDE A LONGER ONE.
054100 2026-FIND-NEEDLE-LEN.
054200     MOVE 30 TO WS-NEEDLE-LEN.
054300     PERFORM 2027-BACK-UP THRU 2027-EXIT
054400         VARYING WS-NEEDLE-LEN FROM 30 BY -1
054500         UNTIL WS-NEEDLE-LEN = 0
054600         OR WS-NEEDLE (WS-NEEDLE-LEN:1) NOT = ' '.
054700 2026-EXIT.
054800     EXIT.
054900 
055000 2027-BACK-UP.
055100     CONTINUE.
055200 2027-EXIT.
055300     EXIT.
055400 
055500* RULE 2 OF THE U2 CASCADE -- BOM REFERENCE TEXT CONTAINED IN
055600* THE GEOMETRY PROFILE-ID.
055700 2022-TRY-PROFILE-ID.
055800     SET BOM-IDX TO WS-SUB2.
055900     MOVE SPACES TO WS-NEEDLE.
056000     MOVE WB-REFERENCE (BOM-IDX) TO WS-NEEDLE.
056100     PERFORM 2026-FIND-NEEDLE-LEN THRU 2026-EXIT.
056200     MOVE 0 TO WS-FOUND-CNT.
056300     IF WS-NEEDLE-LEN > 0
056400         INSPECT WG-PROFILE-ID (GEOM-IDX)
056500             TALLYING WS-FOUND-CNT
056600             FOR ALL WS-NEEDLE (1:WS-NEEDLE-LEN)
056700     END-IF.
056800     IF WS-FOUND-CNT > 0
056900         MOVE WS-SUB2 TO WS-MATCH-IDX
057000         MOVE 0.80 TO WS-MATCH-CONF
057100         MOVE 'profile_id_match' TO WS-MATCH-METHOD
057200         SET WB-WAS-USED (BOM-IDX) TO TRUE
057300         GO TO 2020-EXIT
057400     END-IF.
057500 2022-EXIT.
057600     EXIT.
057700 
057800* RULE 3 OF THE U2 CASCADE -- GEOMETRY MATERIAL HINT CONTAINED
057900* IN THE BOM DESCRIPTION TEXT, LOWEST CONFIDENCE OF THE THREE.
058000 2023-TRY-MATERIAL-HINT.
058100     SET BOM-IDX TO WS-SUB2.
058200     IF WG-MATERIAL-HINT (GEOM-IDX) NOT = SPACES
058300         MOVE SPACES TO WS-NEEDLE
058400         MOVE WG-MATERIAL-HINT (GEOM-IDX) TO WS-NEEDLE
058500         PERFORM 2026-FIND-NEEDLE-LEN THRU 2026-EXIT
058600         MOVE 0 TO WS-FOUND-CNT
058700         IF WS-NEEDLE-LEN > 0
058800             INSPECT WB-DESCRIPTION (BOM-IDX)
058900                 TALLYING WS-FOUND-CNT
059000                 FOR ALL WS-NEEDLE (1:WS-NEEDLE-LEN)
059100         END-IF
059200         IF WS-FOUND-CNT > 0
059300             MOVE WS-SUB2 TO WS-MATCH-IDX
059400             MOVE 0.60 TO WS-MATCH-CONF
059500             MOVE 'material_hint' TO WS-MATCH-METHOD
059600             SET WB-WAS-USED (BOM-IDX) TO TRUE
059700             GO TO 2020-EXIT
059800         END-IF
059900     END-IF.
060000 2023-EXIT.
060100     EXIT.
060200 
060300* U2 SPEC EXTRACTION -- MATERIAL/FINISH OFF THE MATCHED BOM
060400* RECORD, ELSE FROM THE FIRST CONSTRAINT OF THE RIGHT TYPE.
060500 2030-EXTRACT-SPEC.
060600     MOVE SPACES TO LIN-DESCRIPTION.
060700     IF WS-MATCH-IDX > 0
060800         SET BOM-IDX TO WS-MATCH-IDX
060900         MOVE WB-DESCRIPTION (BOM-IDX) TO LIN-DESCRIPTION
061000     ELSE
061100         MOVE WG-PROFILE-ID (GEOM-IDX) TO LIN-DESCRIPTION
061200     END-IF.
061300 2030-EXIT.
061400     EXIT.
061500 
061600* U2 ELSE-BRANCH -- HAS-PDF BUT NO DXF: ONE LINE PER BOM ROW,
061700* FIXED CONFIDENCE 0.50, METHOD PDF-ONLY, SOURCE PDF.
061800 2040-BUILD-FROM-BOM.
061900     SET BOM-IDX TO WS-SUB1.
062000     MOVE 0 TO WS-CUR-PERIMETER.
062100     MOVE 0 TO WS-CUR-AREA-MM2.
062200     MOVE WB-LENGTH-MM (BOM-IDX) TO WS-CUR-LENGTH-MM.
062300     MOVE 0 TO WS-CUR-WEIGHT-KG.
062400     MOVE 1.00 TO WS-CUR-COMPLEXITY.
062500     MOVE 0 TO WS-CUR-HOLES.
062600     MOVE SPACES TO WS-CUR-PROFILE-ID.
062700     ADD 1 TO WS-LINE-CTR.
062800     MOVE WB-REFERENCE (BOM-IDX)   TO LIN-REFERENCE.
062900     MOVE WB-DESCRIPTION (BOM-IDX) TO LIN-DESCRIPTION.
063000     IF WB-QUANTITY (BOM-IDX) > 0
063100         MOVE WB-QUANTITY (BOM-IDX) TO LIN-QUANTITY
063200     ELSE
063300         MOVE 1 TO LIN-QUANTITY
063400     END-IF.
063500     SET LIN-QTY-FROM-PDF TO TRUE.
063600     MOVE 0.50 TO LIN-CONFIDENCE.
063700     SET LIN-METHOD-PDF-ONLY TO TRUE.
063800     MOVE WS-SUB1 TO WS-MATCH-IDX.
063900     MOVE WS-LINE-CTR TO LIN-ID
064000     PERFORM 3000-PRICE-LINE THRU 3000-EXIT.
064100 2040-EXIT.
064200     EXIT.
064300 
064400* U2 NO-DATA BRANCH -- FALLBACK LINES FROM CONSTRAINTS ONLY,
064500* CAPPED AT 10 MATERIAL-GRADE AND 5 SURFACE-TREATMENT LINES,
064600* ELSE A SINGLE PLACEHOLDER PROJECT LINE.
064700 2050-BUILD-FALLBACK.
064800     MOVE 0    TO WS-CUR-PERIMETER.
064900     MOVE 0    TO WS-CUR-AREA-MM2.
065000     MOVE 0    TO WS-CUR-LENGTH-MM.
065100     MOVE 0    TO WS-CUR-WEIGHT-KG.
065200     MOVE 1.00 TO WS-CUR-COMPLEXITY.
065300     MOVE 0    TO WS-CUR-HOLES.
065400     MOVE SPACES TO WS-CUR-PROFILE-ID.
065500     MOVE 0 TO WS-SUB2.
065600     PERFORM 2051-FALLBACK-MATERIAL THRU 2051-EXIT
065700         VARYING WS-SUB1 FROM 1 BY 1
065800         UNTIL WS-SUB1 > WS-CONS-CTR OR WS-SUB2 >= 10.
065900     MOVE 0 TO WS-SUB2.
066000     PERFORM 2052-FALLBACK-SURFACE THRU 2052-EXIT
066100         VARYING WS-SUB1 FROM 1 BY 1
066200         UNTIL WS-SUB1 > WS-CONS-CTR OR WS-SUB2 >= 5.
066300     IF WS-LINE-CTR = 0
066400         ADD 1 TO WS-LINE-CTR
066500         MOVE 'PROJ-01' TO LIN-REFERENCE
066600         MOVE 'PLACEHOLDER PROJECT LINE - NO INPUT DATA' TO
066700             LIN-DESCRIPTION
066800         MOVE 1 TO LIN-QUANTITY
066900         SET LIN-QTY-ESTIMATED TO TRUE
067000         MOVE 0.10 TO LIN-CONFIDENCE
067100         SET LIN-METHOD-NONE TO TRUE
067200         MOVE WS-LINE-CTR TO LIN-ID
067300         PERFORM 3000-PRICE-LINE THRU 3000-EXIT
067400     END-IF.
067500 2050-EXIT.
067600     EXIT.
067700 
067800* CAPS AT 10 MATERIAL-GRADE FALLBACK LINES -- WS-SUB2 IS THE
067900* LINES-EMITTED COUNT, WS-SUB1 THE CONSTRAINT-TABLE SCAN INDEX.
068000 2051-FALLBACK-MATERIAL.
068100     SET CONS-IDX TO WS-SUB1.
068200     IF WC-TYPE (CONS-IDX) = 'material_grade'
068300         ADD 1 TO WS-SUB2
068400         ADD 1 TO WS-LINE-CTR
068500         MOVE 'MAT-' TO LIN-REFERENCE
068600         MOVE WS-SUB2 TO WS-MATCH-IDX
068700         PERFORM 2060-FALLBACK-REF THRU 2060-EXIT
068800         MOVE WC-VALUE (CONS-IDX) TO LIN-DESCRIPTION
068900         MOVE 1 TO LIN-QUANTITY
069000         SET LIN-QTY-ESTIMATED TO TRUE
069100         MOVE 0.30 TO LIN-CONFIDENCE
069200         SET LIN-METHOD-NONE TO TRUE
069300         MOVE WS-LINE-CTR TO LIN-ID
069400         PERFORM 3000-PRICE-LINE THRU 3000-EXIT
069500     END-IF.
069600 2051-EXIT.
069700     EXIT.
069800 
069900* CAPS AT 5 SURFACE-TREATMENT FALLBACK LINES, SAME SCHEME.
070000 2052-FALLBACK-SURFACE.
070100     SET CONS-IDX TO WS-SUB1.
070200     IF WC-TYPE (CONS-IDX) = 'surface_treatment'
070300         ADD 1 TO WS-SUB2
070400         ADD 1 TO WS-LINE-CTR
070500         MOVE 'TRAT-' TO LIN-REFERENCE
070600         MOVE WS-SUB2 TO WS-MATCH-IDX
070700         PERFORM 2060-FALLBACK-REF THRU 2060-EXIT
070800         MOVE WC-VALUE (CONS-IDX) TO LIN-DESCRIPTION
070900         MOVE 1 TO LIN-QUANTITY
071000         SET LIN-QTY-ESTIMATED TO TRUE
071100         MOVE 0.30 TO LIN-CONFIDENCE
071200         SET LIN-METHOD-NONE TO TRUE
071300         MOVE WS-LINE-CTR TO LIN-ID
071400         PERFORM 3000-PRICE-LINE THRU 3000-EXIT
071500     END-IF.
071600 2052-EXIT.
071700     EXIT.
071800 
071900 2060-FALLBACK-REF.
072000     MOVE WS-MATCH-IDX TO WS-FOUND-CNT.
072100     IF WS-FOUND-CNT < 10
072200         STRING LIN-REFERENCE DELIMITED BY SPACE
072300             '0' DELIMITED BY SIZE
072400             WS-FOUND-CNT DELIMITED BY SIZE
072500             INTO LIN-REFERENCE
072600     ELSE
072700         STRING LIN-REFERENCE DELIMITED BY SPACE
072800             WS-FOUND-CNT DELIMITED BY SIZE
072900             INTO LIN-REFERENCE
073000     END-IF.
073100 2060-EXIT.
073200     EXIT.
073300 
073400* U3 LINE COSTING -- DISPATCH ON WHETHER THE REFERENCE/DESCRIP-
073500* TION TEXT CONTAINS ANY OF THE 90 STEEL PROFILE DESIGNATIONS.
073600* A HIT ROUTES THE LINE TO THE FIXED STEEL RATE CARD; A MISS
073700* ROUTES IT TO THE ALUMINUM PARAMETRIC FORMULAS.
073800 3000-PRICE-LINE.
073900     MOVE SPACES TO WS-SCAN-TEXT.
074000     STRING LIN-REFERENCE     DELIMITED BY SIZE
074100            LIN-DESCRIPTION   DELIMITED BY SIZE
074200            WS-CUR-PROFILE-ID DELIMITED BY SIZE
074300         INTO WS-SCAN-TEXT
074400     END-STRING.
074500     INSPECT WS-SCAN-TEXT CONVERTING
074600         "abcdefghijklmnopqrstuvwxyz" TO
074700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
074800     MOVE 'N' TO WS-STEEL-FOUND.
074900     MOVE 0   TO WS-MATCH-IDX.
075000     PERFORM 3010-TRY-STEEL-DESIG THRU 3010-EXIT
075100         VARYING STL-IDX FROM 1 BY 1
075200         UNTIL STL-IDX > 90 OR STEEL-FOUND.
075300     IF STEEL-FOUND
075400         PERFORM 3100-STEEL-PATH THRU 3100-EXIT
075500     ELSE
075600         PERFORM 3200-ALUMINUM-PATH THRU 3200-EXIT
075700     END-IF.
075800     MOVE WS-WEIGHT-KG     TO LIN-WEIGHT-KG.
075900* THE 3100/3200 PATHS PRICE ONE PIECE -- SCALE EACH COST
076000* BUCKET BY LIN-QUANTITY HERE, ONCE, FOR BOTH PATHS ALIKE.
076100     COMPUTE LIN-RAW-MATERIAL-COST ROUNDED =
076200         WS-RAW-COST * LIN-QUANTITY.
076300     COMPUTE LIN-TRANSFORM-COST ROUNDED =
076400         WS-TRANS-COST * LIN-QUANTITY.
076500     COMPUTE LIN-SURFACE-COST ROUNDED =
076600         WS-SURF-COST * LIN-QUANTITY.
076700     COMPUTE LIN-LABOR-COST ROUNDED =
076800         WS-LABOR-COST * LIN-QUANTITY.
076900     COMPUTE LIN-ACCESSORY-COST ROUNDED =
077000         WS-ACC-COST * LIN-QUANTITY.
077100     MOVE 0 TO WS-UNIT-COST.
077200     PERFORM 3005-SUM-COST-COMPONENT THRU 3005-EXIT
077300         VARYING WS-COST-IDX FROM 1 BY 1
077400         UNTIL WS-COST-IDX > 5.
077500     MOVE WS-UNIT-COST TO LIN-UNIT-COST.
077600     COMPUTE WS-TOTAL-COST ROUNDED =
077700         WS-UNIT-COST * LIN-QUANTITY.
077800     MOVE WS-TOTAL-COST TO LIN-TOTAL-COST.
077900     WRITE REC-BUDGET-LINE.
078000     PERFORM 6100-REPORT-DETAIL.
078100     ADD 1                TO SUM-LINE-COUNT.
078200     ADD LIN-QUANTITY      TO SUM-TOTAL-QUANTITY.
078300     COMPUTE SUM-TOTAL-WEIGHT-KG ROUNDED =
078400         SUM-TOTAL-WEIGHT-KG + (WS-WEIGHT-KG * LIN-QUANTITY).
078500     COMPUTE SUM-TOTAL-LENGTH-MM ROUNDED =
078600         SUM-TOTAL-LENGTH-MM
078700             + (WS-CUR-LENGTH-MM * LIN-QUANTITY).
078800     ADD LIN-RAW-MATERIAL-COST TO SUM-RAW-MATERIAL-TOT.
078900     ADD LIN-TRANSFORM-COST    TO SUM-TRANSFORM-TOT.
079000     ADD LIN-SURFACE-COST      TO SUM-SURFACE-TOT.
079100     ADD LIN-LABOR-COST        TO SUM-LABOR-TOT.
079200     ADD LIN-ACCESSORY-COST    TO SUM-ACCESSORY-TOT.
079300     ADD WS-CUR-COMPLEXITY TO SUM-COMPLEXITY-ACCUM.
079400     IF LIN-CONFIDENCE < 0.50
079500         ADD 1 TO SUM-LOW-CONF-COUNT
079600     END-IF.
079700 3000-EXIT.
079800     EXIT.
079900 
080000* ADDS ONE CELL OF THE WS-CALC-AREA-COST-R REDEFINES (THE FIVE
080100* INTERMEDIATE LINE-COST FIELDS VIEWED AS A TABLE) INTO THE
080200* RUNNING UNIT-COST TOTAL.
080300 3005-SUM-COST-COMPONENT.
080400     ADD WS-COST-COMPONENT (WS-COST-IDX) TO WS-UNIT-COST.
080500 3005-EXIT.
080600     EXIT.
080700 
080800* SCANS ONE ROW OF THE STEEL TABLE FOR ITS DESIGNATION INSIDE
080900* THE REFERENCE/DESCRIPTION TEXT BUILT ABOVE -- TRIMMED TO ITS
081000* MEANINGFUL LENGTH FIRST, SAME AS 2022/2023 DO FOR U2, SO A
081100* SUFFIX LIKE 'GALVANIZED' AFTER THE DESIGNATION DOES NOT HIDE
081200* THE MATCH.
081300 3010-TRY-STEEL-DESIG.
081400     MOVE 0 TO WS-FOUND-CNT.
081500     IF STL-DESIG (STL-IDX) NOT = SPACES
081600         MOVE SPACES TO WS-NEEDLE
081700         MOVE STL-DESIG (STL-IDX) TO WS-NEEDLE
081800         PERFORM 2026-FIND-NEEDLE-LEN THRU 2026-EXIT
081900         IF WS-NEEDLE-LEN > 0
082000             INSPECT WS-SCAN-TEXT TALLYING WS-FOUND-CNT
082100                 FOR ALL WS-NEEDLE (1:WS-NEEDLE-LEN)
082200         END-IF
082300     END-IF.
082400     IF WS-FOUND-CNT > 0 AND STL-DESIG (STL-IDX) NOT = SPACES
082500         SET STEEL-FOUND TO TRUE
082600         SET WS-MATCH-IDX TO STL-IDX
082700     END-IF.
082800 3010-EXIT.
082900     EXIT.
083000 
083100* U3 STEEL PATH -- LENGTH COMES OFF THE MATCHED REFERENCE/
083200* GEOMETRY LINE, WEIGHT AND SURFACE AREA OFF THE TABLE'S
083300* KG-PER-METRE AND M2-PER-METRE FACTORS.  THE 7 RATE-CARD
083400* COMPONENTS COLLAPSE INTO THE 5 BUDGET-LINE COST BUCKETS:
083500* MATERIAL=RAW, FABRIC=TRANSFORM, PAINT=SURFACE,
083600* ASSEMBLY+LIFTING=LABOR, CONSUM+TRANSP=ACCESSORY.
083700 3100-STEEL-PATH.
083800     IF WS-CUR-LENGTH-MM > 0
083900         COMPUTE WS-LENGTH-M ROUNDED =
084000             WS-CUR-LENGTH-MM / 1000
084100     ELSE
084200         MOVE 1 TO WS-LENGTH-M
084300     END-IF.
084400     COMPUTE WS-WEIGHT-KG ROUNDED =
084500         WS-LENGTH-M * STL-KG-PER-M (WS-MATCH-IDX).
084600     COMPUTE WS-AREA-M2 ROUNDED =
084700         WS-LENGTH-M * STL-M2-PER-M (WS-MATCH-IDX).
084800     COMPUTE WS-RAW-COST ROUNDED =
084900         WS-WEIGHT-KG * STL-PR-MATERIAL (WS-MATCH-IDX).
085000     COMPUTE WS-TRANS-COST ROUNDED =
085100         WS-WEIGHT-KG * STL-PR-FABRIC (WS-MATCH-IDX).
085200     COMPUTE WS-SURF-COST ROUNDED =
085300         WS-AREA-M2 * STL-PR-PAINT (WS-MATCH-IDX).
085400     COMPUTE WS-LABOR-COST ROUNDED =
085500         (WS-WEIGHT-KG * STL-PR-ASSEMBLY (WS-MATCH-IDX))
085600             + (WS-WEIGHT-KG * STL-PR-LIFTING (WS-MATCH-IDX)).
085700     COMPUTE WS-ACC-COST ROUNDED =
085800         (WS-WEIGHT-KG * STL-PR-CONSUM (WS-MATCH-IDX))
085900             + (WS-WEIGHT-KG * STL-PR-TRANSP (WS-MATCH-IDX)).
086000 3100-EXIT.
086100     EXIT.
086200 
086300* U3 ALUMINUM PATH -- PARAMETRIC FORMULAS OFF THE LME PRICE,
086400* HEDGING BUFFER AND BILLET PREMIUM; SURFACE TREATMENT AND
086500* LABOR RATES COME OFF WS-PARMS; WEIGHT FALLS BACK TO
086600* 3210-EST-WEIGHT WHEN THE GEOMETRY ROW DID NOT CARRY IT.  EACH
086700* COMPONENT IS PRICED PER PIECE HERE -- 3000-PRICE-LINE SCALES
086800* ALL FIVE BUCKETS BY LIN-QUANTITY WHEN IT MOVES THEM TO THE
086900* BUDGET-LINE RECORD, FOR EITHER PATH ALIKE.
087000 3200-ALUMINUM-PATH.
087100     IF WS-CUR-WEIGHT-KG > 0
087200         MOVE WS-CUR-WEIGHT-KG TO WS-WEIGHT-KG
087300     ELSE
087400         PERFORM 3210-EST-WEIGHT THRU 3210-EXIT
087500     END-IF.
087600     COMPUTE WS-RAW-COST ROUNDED =
087700         WS-WEIGHT-KG * PRM-ALUM-PRICE-KG.
087800     COMPUTE WS-TRANS-COST ROUNDED =
087900         WS-WEIGHT-KG * (1.50 * WS-CUR-COMPLEXITY).
088000     PERFORM 3220-SURFACE-TREAT THRU 3220-EXIT.
088100     PERFORM 3230-LABOR THRU 3230-EXIT.
088200     PERFORM 3240-ACCESSORIES THRU 3240-EXIT.
088300 3200-EXIT.
088400     EXIT.
088500 
088600* U3 WEIGHT-ESTIMATION FALLBACK -- TRIED IN PRIORITY ORDER:
088700* AREA, THEN PERIMETER, THEN LENGTH, THEN A FLAT DEFAULT.  THE
088800* EFFECTIVE LENGTH NEVER DROPS BELOW 1000 MM, AS THE SHOP HAS
088900* NO PIECE SHORTER THAN ONE METRE WORTH ESTIMATING SEPARATELY.
089000 3210-EST-WEIGHT.
089100     MOVE 2.0 TO WS-THICKNESS.
089200     IF WB-THICKNESS-MM (BOM-IDX) > 0 AND WS-MATCH-IDX > 0
089300         MOVE WB-THICKNESS-MM (BOM-IDX) TO WS-THICKNESS
089400     END-IF.
089500     IF WS-CUR-LENGTH-MM > 1000
089600         MOVE WS-CUR-LENGTH-MM TO WS-EFF-LENGTH-MM
089700     ELSE
089800         MOVE 1000 TO WS-EFF-LENGTH-MM
089900     END-IF.
090000     IF WS-CUR-AREA-MM2 > 0
090100         GO TO 3210-BY-AREA
090200     END-IF.
090300     IF WS-CUR-PERIMETER > 0
090400         GO TO 3210-BY-PERIM
090500     END-IF.
090600     IF WS-CUR-LENGTH-MM > 0
090700         GO TO 3210-BY-LENGTH
090800     END-IF.
090900     MOVE 0.5    TO WS-WEIGHT-KG.
091000     MOVE 1000   TO WS-CUR-LENGTH-MM.
091100     MOVE 100    TO WS-CUR-PERIMETER.
091200     GO TO 3210-EXIT.
091300 3210-BY-AREA.
091400     COMPUTE WS-VOLUME-MM3 ROUNDED =
091500         WS-CUR-PERIMETER * WS-THICKNESS
091600             * WS-EFF-LENGTH-MM.
091700     COMPUTE WS-WEIGHT-KG ROUNDED =
091800         (WS-VOLUME-MM3 / 1000000000) * PRM-DENSITY-ALUM.
091900     GO TO 3210-EXIT.
092000 3210-BY-PERIM.
092100     COMPUTE WS-VOLUME-MM3 ROUNDED =
092200         WS-CUR-PERIMETER * WS-THICKNESS
092300             * WS-THICKNESS.
092400     COMPUTE WS-WEIGHT-KG ROUNDED =
092500         (WS-VOLUME-MM3 / 1000000000) * PRM-DENSITY-ALUM.
092600     GO TO 3210-EXIT.
092700 3210-BY-LENGTH.
092800     COMPUTE WS-WEIGHT-KG ROUNDED =
092900         (WS-CUR-LENGTH-MM / 1000) * 0.5.
093000     COMPUTE WS-CUR-PERIMETER ROUNDED =
093100         WS-CUR-LENGTH-MM * 0.1.
093200 3210-EXIT.
093300     EXIT.
093400 
093500* U3 SURFACE TREATMENT -- RATE SELECTED OFF THE FINISH TEXT
093600* CARRIED ON THE MATCHED BOM ROW, ELSE THE STANDARD POWDER
093700* RATE; AREA FOR THE COATING IS PERIMETER TIMES EFFECTIVE
093800* LENGTH, NOT THE WEIGHT -- A WIDE FLAT PANEL COSTS MORE TO
093900* COAT THAN A SLENDER BAR OF THE SAME WEIGHT.
094000 3220-SURFACE-TREAT.
094100     MOVE PRM-POWDER-STD TO WS-SURF-RATE.
094200     IF WS-MATCH-IDX > 0
094300         SET BOM-IDX TO WS-MATCH-IDX
094400         MOVE 0 TO WS-FOUND-CNT
094500         INSPECT WB-FINISH (BOM-IDX) TALLYING WS-FOUND-CNT
094600             FOR ALL 'NONE'
094700         IF WS-FOUND-CNT > 0
094800             MOVE 0 TO WS-SURF-RATE
094900         ELSE
095000             MOVE 0 TO WS-FOUND-CNT
095100             INSPECT WB-FINISH (BOM-IDX) TALLYING WS-FOUND-CNT
095200                 FOR ALL 'QUALICOAT'
095300             IF WS-FOUND-CNT > 0
095400                 MOVE PRM-POWDER-QUALI TO WS-SURF-RATE
095500             ELSE
095600                 MOVE 0 TO WS-FOUND-CNT
095700                 INSPECT WB-FINISH (BOM-IDX)
095800                     TALLYING WS-FOUND-CNT FOR ALL 'SEASIDE'
095900                 IF WS-FOUND-CNT > 0
096000                     MOVE PRM-POWDER-SEASIDE TO WS-SURF-RATE
096100                 ELSE
096200                     MOVE 0 TO WS-FOUND-CNT
096300                     INSPECT WB-FINISH (BOM-IDX)
096400                         TALLYING WS-FOUND-CNT FOR ALL 'NATURAL'
096500                     IF WS-FOUND-CNT > 0
096600                         MOVE PRM-ANOD-NATURAL TO WS-SURF-RATE
096700                     ELSE
096800                         MOVE 0 TO WS-FOUND-CNT
096900                         INSPECT WB-FINISH (BOM-IDX)
097000                             TALLYING WS-FOUND-CNT
097100                             FOR ALL 'COLOR'
097200                         IF WS-FOUND-CNT > 0
097300                             MOVE PRM-ANOD-COLORED
097400                                 TO WS-SURF-RATE
097500                         END-IF
097600                     END-IF
097700                 END-IF
097800             END-IF
097900         END-IF
098000     END-IF.
098100     IF WS-CUR-LENGTH-MM > 1000
098200         MOVE WS-CUR-LENGTH-MM TO WS-EFF-LENGTH-MM
098300     ELSE
098400         MOVE 1000 TO WS-EFF-LENGTH-MM
098500     END-IF.
098600     COMPUTE WS-AREA-M2 ROUNDED =
098700         (WS-CUR-PERIMETER * WS-EFF-LENGTH-MM)
098800             / 1000000.
098900     COMPUTE WS-SURF-COST ROUNDED =
099000         WS-AREA-M2 * WS-SURF-RATE.
099100 3220-EXIT.
099200     EXIT.
099300 
099400* U3 LABOR -- CUTTING, PER-HOLE MACHINING, COMPLEXITY-DRIVEN
099500* FINISHING MINUTES AND A FLAT ASSEMBLY ALLOWANCE, ALL AT THE
099600* SHOP'S BLENDED LABOR RATE.
099700 3230-LABOR.
099800     COMPUTE WS-MINUTES ROUNDED =
099900         PRM-CUTTING-TIME
100000             + (WS-CUR-HOLES * PRM-MACH-PER-HOLE)
100100             + ((WS-CUR-COMPLEXITY - 1) * 5)
100200             + PRM-ASSY-PER-COMP.
100300     COMPUTE WS-LABOR-COST ROUNDED =
100400         (WS-MINUTES / 60) * PRM-LABOR-RATE.
100500 3230-EXIT.
100600     EXIT.
100700 
100800* U3 ACCESSORIES -- FLAT 8 PERCENT OF THE RAW MATERIAL COST,
100900* THE SAME RULE OF THUMB THE ESTIMATING DESK HAS USED FOR THE
101000* HARDWARE/FIXING ALLOWANCE SINCE THE PARAMETRIC FORMULAS WERE
101100* FIRST ADOPTED.  THE CLADDING RATE CARD ITSELF ONLY FEEDS THE
101200* ROLLUPS IN ALQB02 -- IT IS NOT PRICED PER LINE HERE.
101300 3240-ACCESSORIES.
101400     COMPUTE WS-ACC-COST ROUNDED =
101500         WS-RAW-COST * 0.08.
101600 3240-EXIT.
101700     EXIT.
101800 
101900* U4 CONTROL TOTALS -- AVERAGE COMPLEXITY DRIVES THE WASTE %,
102000* WASTE RIDES ON TOP OF THE RAW MATERIAL TOTAL, AND OVERHEAD/
102100* PROFIT CASCADE OFF THE DIRECT COST SUBTOTAL IN THE ORDER THE
102200* ESTIMATING DESK HAS ALWAYS QUOTED A JOB.
102300 4000-SUMMARY.
102400     IF SUM-LINE-COUNT > 0
102500         COMPUTE SUM-AVG-COMPLEXITY ROUNDED =
102600             SUM-COMPLEXITY-ACCUM / SUM-LINE-COUNT
102700     ELSE
102800         MOVE 0 TO SUM-AVG-COMPLEXITY
102900     END-IF.
103000     COMPUTE SUM-WASTE-PCT ROUNDED =
103100         PRM-BASE-WASTE + ((SUM-AVG-COMPLEXITY - 1)
103200             * PRM-COMPLEX-WASTE).
103300     IF SUM-WASTE-PCT > 20.0
103400         MOVE 20.0 TO SUM-WASTE-PCT
103500     END-IF.
103600     COMPUTE SUM-WASTE-COST ROUNDED =
103700         SUM-RAW-MATERIAL-TOT * (SUM-WASTE-PCT / 100).
103800     COMPUTE SUM-DIRECT-COST ROUNDED =
103900         SUM-RAW-MATERIAL-TOT + SUM-TRANSFORM-TOT
104000             + SUM-SURFACE-TOT + SUM-LABOR-TOT
104100             + SUM-ACCESSORY-TOT + SUM-WASTE-COST.
104200     COMPUTE SUM-OVERHEAD ROUNDED =
104300         SUM-DIRECT-COST * (PRM-OVERHEAD-PCT / 100).
104400     COMPUTE SUM-SUBTOTAL ROUNDED =
104500         SUM-DIRECT-COST + SUM-OVERHEAD.
104600     COMPUTE SUM-PROFIT-MARGIN ROUNDED =
104700         SUM-SUBTOTAL * (PRM-PROFIT-PCT / 100).
104800     COMPUTE SUM-TOTAL-QUOTE ROUNDED =
104900         SUM-SUBTOTAL + SUM-PROFIT-MARGIN.
105000     IF PRM-LABOR-RATE > 0
105100         COMPUTE SUM-PRODUCTION-HOURS ROUNDED =
105200             SUM-LABOR-TOT / PRM-LABOR-RATE
105300     END-IF.
105400     PERFORM 6200-REPORT-TOTALS.
105500 4000-EXIT.
105600     EXIT.
105700 
105800* U5 RECOMMENDATIONS -- FIVE ADVISORY RULES, PRINTED IN THE
105900* SAME FIXED ORDER EVERY RUN SO THE SALES DESK ALWAYS READS
106000* THE HEDGING NOTE RIGHT AFTER THE COST-DRIVER FINDINGS.
106100 5000-RECOMMEND.
106200     MOVE SPACES TO PRTLINE.
106300     WRITE PRTLINE
106400         AFTER ADVANCING 2 LINES.
106500     IF SUM-WASTE-PCT > 12.0
106600         MOVE 'HIGH  '                  TO BRR-PRIORITY
106700         MOVE 'MATERIAL OPTIMIZATION - REVIEW CUTTING PLAN'
106800             TO BRR-TEXT
106900         COMPUTE BRR-SAVINGS ROUNDED = SUM-WASTE-COST * 0.30
107000         WRITE PRTLINE FROM BR-RECOMMEND-LINE
107100             AFTER ADVANCING 1 LINE
107200     END-IF.
107300     IF SUM-TOTAL-QUANTITY > 0
107400         COMPUTE WS-MINUTES ROUNDED =
107500             SUM-LABOR-TOT / SUM-TOTAL-QUANTITY
107600     ELSE
107700         COMPUTE WS-MINUTES ROUNDED = SUM-LABOR-TOT
107800     END-IF.
107900     IF WS-MINUTES > 15
108000         MOVE 'MEDIUM'                  TO BRR-PRIORITY
108100         MOVE 'LABOR EFFICIENCY - BATCH SIMILAR PROFILES'
108200             TO BRR-TEXT
108300         COMPUTE BRR-SAVINGS ROUNDED = SUM-LABOR-TOT * 0.20
108400         WRITE PRTLINE FROM BR-RECOMMEND-LINE
108500             AFTER ADVANCING 1 LINE
108600     END-IF.
108700     MOVE 'LOW   '                      TO BRR-PRIORITY.
108800     MOVE 'LME HEDGING BUFFER IS 5 PERCENT OF SPOT'
108900         TO BRR-TEXT.
109000     MOVE 0 TO BRR-SAVINGS.
109100     WRITE PRTLINE FROM BR-RECOMMEND-LINE
109200         AFTER ADVANCING 1 LINE.
109300     IF SUM-TOTAL-WEIGHT-KG > 1000
109400         MOVE 'MEDIUM'                  TO BRR-PRIORITY
109500         MOVE 'VOLUME DISCOUNT - ASK SUPPLIER FOR A BETTER RATE'
109600             TO BRR-TEXT
109700         COMPUTE BRR-SAVINGS ROUNDED =
109800             SUM-RAW-MATERIAL-TOT * 0.06
109900         WRITE PRTLINE FROM BR-RECOMMEND-LINE
110000             AFTER ADVANCING 1 LINE
110100     END-IF.
110200     IF SUM-LOW-CONF-COUNT > 0
110300         MOVE 'HIGH  '                  TO BRR-PRIORITY
110400         MOVE SUM-LOW-CONF-COUNT TO WS-SUB1
110500         STRING 'DATA QUALITY - ' DELIMITED BY SIZE
110600             WS-SUB1 DELIMITED BY SIZE
110700             ' ITEM(S) NEED MANUAL REVIEW' DELIMITED BY SIZE
110800             INTO BRR-TEXT
110900         MOVE 0 TO BRR-SAVINGS
111000         WRITE PRTLINE FROM BR-RECOMMEND-LINE
111100             AFTER ADVANCING 1 LINE
111200     END-IF.
111300 5000-EXIT.
111400     EXIT.
111500 
111600* REPORT HEADINGS -- NEW PAGE EVERY TIME, MODE LINE SHOWS WHICH
111700* OF THE THREE U2 BRANCHES SUPPLIED THIS RUN'S BUDGET LINES.
111800 6000-REPORT-HEADINGS.
111900     ADD 1 TO WS-PAGE-CTR.
112000     MOVE WS-PAGE-CTR TO BRT-PCTR.
112100     IF HAS-DXF
112200         MOVE 'DXF GEOMETRY EXTRACT'        TO BRM-MODE
112300     ELSE
112400         IF HAS-PDF
112500             MOVE 'BOM/PDF EXTRACT ONLY'     TO BRM-MODE
112600         ELSE
112700             MOVE 'CONSTRAINTS ONLY - NO DRAWING DATA'
112800                 TO BRM-MODE
112900         END-IF
113000     END-IF.
113100     WRITE PRTLINE FROM BR-TITLE-LINE
113200         AFTER ADVANCING PAGE.
113300     WRITE PRTLINE FROM BR-MODE-LINE
113400         AFTER ADVANCING 1 LINE.
113500     WRITE PRTLINE FROM BR-COL-HEADINGS1
113600         AFTER ADVANCING 2 LINES.
113700 6000-EXIT.
113800     EXIT.
113900 
114000* ONE DETAIL LINE PER PRICED BUDGET LINE, PRINTED AS IT IS
114100* WRITTEN TO ALQLINOT SO THE REPORT AND THE EXTRACT STAY IN
114200* STEP LINE FOR LINE.
114300 6100-REPORT-DETAIL.
114400     MOVE LIN-ID             TO BRD-ID.
114500     MOVE LIN-REFERENCE      TO BRD-REFERENCE.
114600     MOVE LIN-DESCRIPTION    TO BRD-DESCRIPTION.
114700     MOVE LIN-QUANTITY       TO BRD-QTY.
114800     MOVE LIN-QTY-SOURCE     TO BRD-SOURCE.
114900     MOVE LIN-UNIT-COST      TO BRD-UNIT-COST.
115000     MOVE LIN-TOTAL-COST     TO BRD-TOTAL-COST.
115100     MOVE LIN-CONFIDENCE     TO BRD-CONFIDENCE.
115200     WRITE PRTLINE FROM BR-DETAIL-LINE
115300         AFTER ADVANCING 1 LINE.
115400 6100-EXIT.
115500     EXIT.
115600 
115700* CONTROL TOTALS -- SAME ORDER AS THE U4 FORMULAS IN 4000-
115800* SUMMARY SO THE PRINTED QUOTE READS LIKE THE ARITHMETIC RAN.
115900 6200-REPORT-TOTALS.
116000     MOVE SPACES TO PRTLINE.
116100     WRITE PRTLINE
116200         AFTER ADVANCING 2 LINES.
116300     MOVE 'RAW MATERIAL TOTAL      ' TO BRTL-LABEL.
116400     MOVE SUM-RAW-MATERIAL-TOT        TO BRTL-VALUE.
116500     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
116600     MOVE 'TRANSFORMATION TOTAL    ' TO BRTL-LABEL.
116700     MOVE SUM-TRANSFORM-TOT           TO BRTL-VALUE.
116800     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
116900     MOVE 'SURFACE TREATMENT TOTAL ' TO BRTL-LABEL.
117000     MOVE SUM-SURFACE-TOT             TO BRTL-VALUE.
117100     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
117200     MOVE 'LABOR TOTAL             ' TO BRTL-LABEL.
117300     MOVE SUM-LABOR-TOT               TO BRTL-VALUE.
117400     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
117500     MOVE 'ACCESSORIES TOTAL       ' TO BRTL-LABEL.
117600     MOVE SUM-ACCESSORY-TOT           TO BRTL-VALUE.
117700     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
117800     MOVE 'WASTE COST              ' TO BRTL-LABEL.
117900     MOVE SUM-WASTE-COST              TO BRTL-VALUE.
118000     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
118100     MOVE 'DIRECT COST             ' TO BRTL-LABEL.
118200     MOVE SUM-DIRECT-COST             TO BRTL-VALUE.
118300     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
118400     MOVE 'OVERHEAD                ' TO BRTL-LABEL.
118500     MOVE SUM-OVERHEAD                TO BRTL-VALUE.
118600     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
118700     MOVE 'SUBTOTAL                ' TO BRTL-LABEL.
118800     MOVE SUM-SUBTOTAL                TO BRTL-VALUE.
118900     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
119000     MOVE 'PROFIT MARGIN           ' TO BRTL-LABEL.
119100     MOVE SUM-PROFIT-MARGIN           TO BRTL-VALUE.
119200     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
119300     MOVE 'TOTAL QUOTE             ' TO BRTL-LABEL.
119400     MOVE SUM-TOTAL-QUOTE             TO BRTL-VALUE.
119500     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 2 LINES.
119600     MOVE 'AVERAGE COMPLEXITY      ' TO BRTL-LABEL.
119700     MOVE SUM-AVG-COMPLEXITY          TO BRTL-VALUE.
119800     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
119900     MOVE 'PRODUCTION HOURS        ' TO BRTL-LABEL.
120000     MOVE SUM-PRODUCTION-HOURS        TO BRTL-VALUE.
120100     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
120200     MOVE 'TOTAL WEIGHT (KG)       ' TO BRTL-LABEL.
120300     MOVE SUM-TOTAL-WEIGHT-KG         TO BRTL-VALUE.
120400     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
120500     MOVE 'TOTAL QUANTITY          ' TO BRTL-LABEL.
120600     MOVE SUM-TOTAL-QUANTITY          TO BRTL-VALUE.
120700     WRITE PRTLINE FROM BR-TOTALS-LINE AFTER ADVANCING 1 LINE.
120800 6200-EXIT.
120900     EXIT.
121000 
121100* END OF RUN -- CLOSE EVERY FILE THIS PROGRAM OPENED.
121200 7000-CLOSING.
121300     CLOSE GEOM-FILE.
121400     CLOSE BOM-FILE.
121500     CLOSE CONS-FILE.
121600     CLOSE LINE-FILE.
121700     CLOSE PRTOUT.
121800 
