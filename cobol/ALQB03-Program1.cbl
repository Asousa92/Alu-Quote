000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ALQB03.
000300 AUTHOR.         J. FARIA.
000400 INSTALLATION.   METALURGICA ALVES S/A - CPD.
000500 DATE-WRITTEN.   05/19/97.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DO CPD.
000800*----------------------------------------------------------------
000900*|  THIS PROGRAM GIVES THE SALES DESK A BACK-OF-THE-ENVELOPE     |
001000*|  PRICE WHILE THEY ARE STILL ON THE PHONE WITH THE CUSTOMER -- |
001100*|  WEIGHT AND A ROUGH COMPLEXITY CLASS IN, A FACTOR, A PRICE    |
001200*|  PER KILO AND A TOTAL OUT.  IT DOES NOT TOUCH THE GEOMETRY,   |
001300*|  BOM OR STEEL TABLES -- FOR THE REAL BUDGET RUN ALQB01.       |
001400*----------------------------------------------------------------
001500*  CHANGE LOG
001600*  05/19/97  J.FARIA    ORIGINAL PROGRAM - QUICK ESTIMATE          CR098  
001700*  01/08/99  M.SOUZA    Y2K REVIEW - THIS-DATE ALREADY CARRIES            
001800*             A 4-DIGIT YEAR - TRAILER DATE SPLIT TO CC/YY                
001900*             FOR THE TALLY SHEET LAYOUT ONLY, NOTHING STORED             
002000*             WITH A 2-DIGIT YEAR                                         
002100*  11/14/00  J.FARIA    UNKNOWN COMPLEXITY DEFAULTS TO MEDIUM      CR131  
002200*             FACTOR INSTEAD OF REJECTING THE REQUEST              CR131  
002300*  09/11/01  J.FARIA    CLASS TALLY TRAILER RECORD ADDED FOR       CR142  
002400*             THE SUPERVISOR'S DAILY COUNT                         CR142  
002500*  02/17/03  R.ALVES    SANITY CHECK ON COMPUTED FIELDS BEFORE     CR156  
002600*             THE RESULT RECORD IS WRITTEN                         CR156  
002700*----------------------------------------------------------------
002800 
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT QE-IN-FILE
003700         ASSIGN TO ALQQEIN
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-QE-IN-STATUS.
004000 
004100     SELECT QE-OUT-FILE
004200         ASSIGN TO ALQQEOUT
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS WS-QE-OUT-STATUS.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 
004900 FD  QE-IN-FILE
005000     LABEL RECORD IS STANDARD
005100     RECORD CONTAINS 40 CHARACTERS.
005200 COPY ALQQE.
005300 
005400 FD  QE-OUT-FILE
005500     LABEL RECORD IS STANDARD
005600     RECORD CONTAINS 46 CHARACTERS.
005700 01  QE-OUT-REC                  PIC X(46).
005800 
005900 WORKING-STORAGE SECTION.
006000 01  WS-FILE-STATUSES.
006100     05  WS-QE-IN-STATUS         PIC XX      VALUE '00'.
006200     05  WS-QE-OUT-STATUS        PIC XX      VALUE '00'.
006300 
006400 01  WORK-AREA.
006500     05  WS-FACTOR               PIC 9V99            VALUE 0.
006600     05  WS-CLASS-IDX            PIC 9       COMP    VALUE 0.
006700     05  WS-REC-CTR              PIC 9(5)    COMP    VALUE 0.
006800     05  MORE-RECS               PIC X(3)            VALUE 'YES'.
006900     05  WS-CALC-OK              PIC X               VALUE 'Y'.
007000         88  CALC-IS-OK                  VALUE 'Y'.
007100     05  FILLER                  PIC X(40).
007200 
007300* REDEFINES - THE FOUR COMPLEXITY-CLASS COUNTERS VIEWED AS ONE
007400* TABLE SO 2160-BUMP-CLASS-CTR CAN ADD TO THE RIGHT ONE OFF
007500* WS-CLASS-IDX INSTEAD OF A FOUR-WAY EVALUATE OF ITS OWN.
007600 01  WS-CLASS-CTR-R REDEFINES WORK-AREA.
007700     05  WS-CLASS-CTR            OCCURS 4 TIMES
007800                             PIC 9(05) COMP.
007900     05  FILLER                  PIC X(33).
008000 
008100 01  WS-CALC-AREA.
008200     05  WS-PRICE-KG             PIC 9(09)V99        VALUE 0.
008300     05  WS-TOTAL-COST           PIC 9(09)V99        VALUE 0.
008400 
008500* REDEFINES - THE TWO MONEY FIELDS JUST COMPUTED, VIEWED AS A
008600* TABLE SO 2150-VALIDATE-CALC CAN WALK BOTH WITH ONE PERFORM
008700* VARYING INSTEAD OF TWO SEPARATE IF TESTS.
008800 01  WS-CALC-CHECK-R REDEFINES WS-CALC-AREA.
008900     05  WS-CALC-VALUE           OCCURS 2 TIMES
009000             INDEXED BY WS-CALC-TBL-IDX
009100                             PIC 9(09)V99.
009200 
009300 01  CURRENT-DATE-AND-TIME.
009400     05  THIS-DATE.
009500         10  I-CC                PIC 99.
009600         10  I-YY                PIC 99.
009700         10  I-MM                PIC 99.
009800         10  I-DD                PIC 99.
009900     05  I-TIME                  PIC X(11).
010000 
010100* REDEFINES - KEPT FROM THE Y2K REVIEW SO THE TRAILER RECORD
010200* CAN CARRY A CENTURY/YEAR SPLIT WITHOUT A SEPARATE MOVE FOR
010300* EACH HALF OF THE YEAR.
010400 01  WS-DATE-ALT-R REDEFINES CURRENT-DATE-AND-TIME.
010500     05  WS-DATE-CCYY            PIC 9(4).
010600     05  WS-DATE-MMDD            PIC 9(4).
010700     05  FILLER                  PIC X(11).
010800 
010900 COPY ALQQE.
011000 
011100 PROCEDURE DIVISION.
011200 0000-MAIN.
011300     PERFORM 1000-INIT.
011400     PERFORM 2000-MAINLINE
011500         UNTIL MORE-RECS = 'NO'.
011600     PERFORM 3000-CLOSING.
011700     STOP RUN.
011800 
011900 1000-INIT.
012000     OPEN INPUT  QE-IN-FILE.
012100     OPEN OUTPUT QE-OUT-FILE.
012200     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
012300     PERFORM 9100-READ.
012400 
012500 2000-MAINLINE.
012600     PERFORM 2100-CALCS.
012700     PERFORM 2150-VALIDATE-CALC.
012800     IF CALC-IS-OK
012900         PERFORM 2200-OUTPUT.
013000     PERFORM 9100-READ.
013100 
013200 2100-CALCS.
013300     EVALUATE TRUE
013400         WHEN QE-CPLX-LOW
013500             MOVE 1.00 TO WS-FACTOR
013600             MOVE 1   TO WS-CLASS-IDX
013700         WHEN QE-CPLX-MEDIUM
013800             MOVE 1.50 TO WS-FACTOR
013900             MOVE 2   TO WS-CLASS-IDX
014000         WHEN QE-CPLX-HIGH
014100             MOVE 2.00 TO WS-FACTOR
014200             MOVE 3   TO WS-CLASS-IDX
014300         WHEN OTHER
014400             MOVE 1.50 TO WS-FACTOR
014500             MOVE 4   TO WS-CLASS-IDX
014600     END-EVALUATE.
014700     COMPUTE WS-PRICE-KG ROUNDED = 10.00 * WS-FACTOR.
014800     COMPUTE WS-TOTAL-COST ROUNDED =
014900         QE-WEIGHT-KG * WS-PRICE-KG.
015000     PERFORM 2160-BUMP-CLASS-CTR.
015100     ADD 1 TO WS-REC-CTR.
015200 
015300 2150-VALIDATE-CALC.
015400     MOVE 'Y' TO WS-CALC-OK.
015500     PERFORM 2151-CHECK-CALC-VALUE THRU 2151-EXIT
015600         VARYING WS-CALC-TBL-IDX FROM 1 BY 1
015700         UNTIL WS-CALC-TBL-IDX > 2 OR NOT CALC-IS-OK.
015800 
015900 2151-CHECK-CALC-VALUE.
016000     IF WS-CALC-VALUE (WS-CALC-TBL-IDX) NOT NUMERIC
016100         MOVE 'N' TO WS-CALC-OK.
016200 2151-EXIT.
016300     EXIT.
016400 
016500 2200-OUTPUT.
016600     MOVE QE-WEIGHT-KG       TO QE-OUT-WEIGHT-KG.
016700     MOVE QE-COMPLEXITY      TO QE-OUT-COMPLEXITY.
016800     MOVE WS-FACTOR          TO QE-OUT-FACTOR.
016900     MOVE WS-PRICE-KG        TO QE-OUT-PRICE-KG.
017000     MOVE WS-TOTAL-COST      TO QE-OUT-TOTAL-COST.
017100     WRITE QE-OUT-REC FROM REC-QE-RESULT.
017200 
017300 3000-CLOSING.
017400     PERFORM 3100-TRAILER.
017500     CLOSE QE-IN-FILE.
017600     CLOSE QE-OUT-FILE.
017700 
017800 3100-TRAILER.
017900     MOVE 'TOTALS'           TO QE-TR-ID.
018000     MOVE WS-DATE-CCYY (1:2) TO QE-TR-RUN-CC.
018100     MOVE WS-DATE-CCYY (3:2) TO QE-TR-RUN-YY.
018200     MOVE WS-DATE-MMDD (1:2) TO QE-TR-RUN-MM.
018300     MOVE WS-DATE-MMDD (3:2) TO QE-TR-RUN-DD.
018400     MOVE WS-CLASS-CTR (1)   TO QE-TR-LOW-CTR.
018500     MOVE WS-CLASS-CTR (2)   TO QE-TR-MED-CTR.
018600     MOVE WS-CLASS-CTR (3)   TO QE-TR-HIGH-CTR.
018700     MOVE WS-CLASS-CTR (4)   TO QE-TR-UNK-CTR.
018800     WRITE QE-OUT-REC FROM REC-QE-TRAILER.
018900 
019000 2160-BUMP-CLASS-CTR.
019100     ADD 1 TO WS-CLASS-CTR (WS-CLASS-IDX).
019200 
019300 9100-READ.
019400     READ QE-IN-FILE
019500         AT END
019600             MOVE 'NO' TO MORE-RECS
019700     END-READ.
