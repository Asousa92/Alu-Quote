000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ALQB02.
000300 AUTHOR.         J. FARIA.
000400 INSTALLATION.   METALURGICA ALVES S/A - CPD.
000500 DATE-WRITTEN.   06/11/90.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DO CPD.
000800*----------------------------------------------------------------
000900*|  THIS PROGRAM READS A REQUEST FILE OF STEEL PROFILE AND      |
001000*|  CLADDING ARTICLE ROLLUP REQUESTS, LOOKS EACH ONE UP IN THE  |
001100*|  SAME COST TABLES ALQB01 USES, AND PRINTS A COST ROLLUP      |
001200*|  REPORT -- ONE SECTION FOR STEEL, ONE FOR CLADDING, BREAKING |
001300*|  ON REQ-TYPE.  USED BY THE ESTIMATING DESK TO PRICE A        |
001400*|  HANDFUL OF ARTICLES WITHOUT RUNNING A FULL ALQB01 BUDGET.   |
001500*----------------------------------------------------------------
001600*  CHANGE LOG
001700*  06/11/90  J.FARIA    ORIGINAL PROGRAM - COST ROLLUP REPORT
001800*  09/22/91  J.FARIA    CLADDING SECTION ADDED                  CR080
001900*  02/14/95  R.ALVES    RHS/SHS/TUBE/OMEGA PROFILES PICKED UP   CR103
002000*             FROM THE SHARED ALQSTL TABLE AUTOMATICALLY         CR103
002100*  01/08/99  M.SOUZA    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN
002200*             THIS PROGRAM - NOTHING TO CONVERT
002300*  03/05/02  J.FARIA    GRAND TOTAL WEIGHT WIDENED TO 9(9)      CR148
002400*  08/30/06  M.SOUZA    EUR CONVERSION NOTE REMOVED - ROLLUP IS
002500*             PRICED DIRECTLY OFF THE TABLES, NO ALUMINUM PATH
002600*----------------------------------------------------------------
002700 
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT REQ-FILE
003600         ASSIGN TO ALQREQIN
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS IS WS-REQ-STATUS.
003900 
004000     SELECT PRTOUT
004100         ASSIGN TO ALQRLRPT
004200         ORGANIZATION IS SEQUENTIAL.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 
004700 FD  REQ-FILE
004800     LABEL RECORD IS STANDARD
004900     RECORD CONTAINS 60 CHARACTERS.
005000 COPY ALQREQ.
005100 
005200 FD  PRTOUT
005300     LABEL RECORD IS OMITTED
005400     RECORD CONTAINS 132 CHARACTERS
005500     DATA RECORD IS PRTLINE
005600     LINAGE IS 50 WITH FOOTING AT 44.
005700 
005800 01  PRTLINE                     PIC X(132).
005900 
006000 WORKING-STORAGE SECTION.
006100 01  WS-FILE-STATUSES.
006200     05  WS-REQ-STATUS           PIC XX      VALUE '00'.
006300 
006400* SAME RATE CARDS ALQB01 PRICES FROM -- KEEPS THE TWO PROGRAMS
006500* FROM EVER DISAGREEING ON WHAT A PROFILE OR ARTICLE COSTS.
006600 COPY ALQSTL.
006700 COPY ALQCLAD.
006800 
006900 01  WORK-AREA.
007000     05  WS-REQ-CTR              PIC 9(4)    COMP    VALUE 0.
007100     05  WS-MJ-REQ-CTR           PIC 9(4)    COMP    VALUE 0.
007200     05  WS-MJ-WEIGHT-TOT        PIC 9(7)V9999       VALUE 0.
007300     05  WS-MJ-COST-TOT          PIC 9(9)V99         VALUE 0.
007400     05  WS-GT-REQ-CTR           PIC 9(5)    COMP    VALUE 0.
007500     05  WS-GT-WEIGHT-TOT        PIC 9(9)V9999       VALUE 0.
007600     05  WS-GT-COST-TOT          PIC 9(11)V99        VALUE 0.
007700     05  WS-PCTR                 PIC 99      COMP    VALUE 0.
007800     05  MORE-RECS               PIC X(3)            VALUE 'YES'.
007900     05  H-REQ-TYPE              PIC X(5).
008000     05  WS-MATCH-IDX            PIC 9(4)    COMP    VALUE 0.
008100     05  WS-ROW-FOUND            PIC X               VALUE 'N'.
008200         88  ROW-FOUND                   VALUE 'Y'.
008300     05  WS-WEIGHT-KG            PIC 9(7)V9999       VALUE 0.
008400     05  WS-AREA-M2              PIC 9(7)V9999       VALUE 0.
008500     05  WS-COMP-MATERIAL        PIC 9(7)V99         VALUE 0.
008600     05  WS-COMP-FABRIC          PIC 9(7)V99         VALUE 0.
008700     05  WS-COMP-ASSEMBLY        PIC 9(7)V99         VALUE 0.
008800     05  WS-COMP-PAINT           PIC 9(7)V99         VALUE 0.
008900     05  WS-COMP-LIFTING         PIC 9(7)V99         VALUE 0.
009000     05  WS-COMP-CONSUM          PIC 9(7)V99         VALUE 0.
009100     05  WS-COMP-TRANSP          PIC 9(7)V99         VALUE 0.
009200     05  WS-ROW-TOTAL-COST       PIC 9(9)V99         VALUE 0.
009300 
009400* REDEFINES - THE SEVEN INTERMEDIATE COMPONENT FIELDS VIEWED AS
009500* ONE TABLE SO 2100-CALCS CAN TOTAL THEM WITH A PERFORM VARYING
009600* INSTEAD OF SIX ADD VERBS CHAINED TOGETHER.
009700 01  WS-COMP-AREA-R REDEFINES WORK-AREA.
009800     05  FILLER                  PIC X(40).
009900     05  WS-COMPONENT OCCURS 7 TIMES
010000             INDEXED BY WS-COMP-IDX
010100                             PIC 9(7)V99.
010200     05  FILLER                  PIC X(9).
010300 
010400 01  CURRENT-DATE-AND-TIME.
010500     05  THIS-DATE.
010600         10  I-YY                PIC 9(4).
010700         10  I-MM                PIC 99.
010800         10  I-DD                PIC 99.
010900     05  I-TIME                  PIC X(11).
011000 
011100 01  COMPANY-TITLE.
011200     05  FILLER                  PIC X(6)    VALUE 'DATE: '.
011300     05  O-MM                    PIC 99.
011400     05  FILLER                  PIC X       VALUE '/'.
011500     05  O-DD                    PIC 99.
011600     05  FILLER                  PIC X       VALUE '/'.
011700     05  O-YY                    PIC 9(4).
011800     05  FILLER                  PIC X(36)   VALUE SPACES.
011900     05  FILLER                  PIC X(30)
012000             VALUE 'ALUQUOTE COST ROLLUP REPORT'.
012100     05  FILLER                  PIC X(42)   VALUE SPACES.
012200     05  FILLER                  PIC X(6)    VALUE 'PAGE:'.
012300     05  O-PCTR                  PIC XX.
012400 
012500 01  COLUMN-HEADINGS1.
012600     05  FILLER                  PIC X(36)   VALUE 'DESIGNATION'.
012700     05  FILLER                  PIC X(16)   VALUE 'QTY/LENGTH'.
012800     05  FILLER                  PIC X(18)   VALUE 'WEIGHT'.
012900     05  FILLER                  PIC X(62)   VALUE 'TOTAL COST'.
013000 
013100 01  COLUMN-HEADINGS2.
013200     05  FILLER                  PIC X(132)  VALUE SPACES.
013300 
013400 01  SECTION-LINE.
013500     05  FILLER                  PIC X(11)   VALUE 'SECTION:'.
013600     05  O-SECTION-NAME          PIC X(10).
013700     05  FILLER                  PIC X(111)  VALUE SPACES.
013800 
013900 01  DETAIL-LINE.
014000     05  O-DESIG                 PIC X(35).
014100     05  FILLER                  PIC X(3)    VALUE SPACES.
014200     05  O-QTY-LEN               PIC ZZ,ZZ9.99.
014300     05  FILLER                  PIC X(6)    VALUE SPACES.
014400     05  O-WEIGHT-KG             PIC Z,ZZZ,ZZ9.9999.
014500     05  FILLER                  PIC X(6)    VALUE SPACES.
014600     05  O-TOTAL-COST            PIC Z,ZZZ,ZZ9.99.
014700     05  FILLER                  PIC X(47)   VALUE SPACES.
014800 
014900 01  MAJOR-BREAK-LINE.
015000     05  FILLER              PIC X(14)  VALUE 'SUBTOTALS FOR'.
015100     05  O-MJ-SECTION            PIC X(10).
015200     05  FILLER                  PIC X(5)    VALUE SPACES.
015300     05  FILLER                  PIC X(14)   VALUE 'ROWS PRICED:'.
015400     05  O-REQ-CTR               PIC Z,ZZ9.
015500     05  FILLER                  PIC X(11)   VALUE SPACES.
015600     05  FILLER                  PIC X(8)    VALUE 'WEIGHT:'.
015700     05  O-MJ-WEIGHT             PIC Z,ZZZ,ZZ9.9999.
015800     05  FILLER                  PIC X(8)    VALUE SPACES.
015900     05  O-MJ-TOTAL-COST         PIC $$$,$$$,$$9.99.
016000     05  FILLER                  PIC X(29)   VALUE SPACES.
016100 
016200 01  GRAND-TOTAL-LINE.
016300     05  FILLER                  PIC X(14)   VALUE 'GRAND TOTALS'.
016400     05  FILLER                  PIC X(16)   VALUE SPACES.
016500     05  FILLER                  PIC X(14)   VALUE 'ROWS PRICED:'.
016600     05  O-GT-REQ-CTR            PIC ZZ,ZZ9.
016700     05  FILLER                  PIC X(7)    VALUE SPACES.
016800     05  FILLER                  PIC X(8)    VALUE 'WEIGHT:'.
016900     05  O-GT-WEIGHT             PIC ZZZ,ZZ9.9999.
017000     05  FILLER                  PIC X(6)    VALUE SPACES.
017100     05  O-GT-TOTAL-COST         PIC $$,$$$,$$$,$$9.99.
017200     05  FILLER                  PIC X(32)   VALUE SPACES.
017300 
017400 01  BLANK-LINE.
017500     05  FILLER                  PIC X(132)  VALUE SPACES.
017600 
017700 PROCEDURE DIVISION.
017800 0000-MAIN.
017900     PERFORM 1000-INIT.
018000     PERFORM 2000-MAINLINE
018100         UNTIL MORE-RECS = 'NO'.
018200     PERFORM 3000-CLOSING.
018300     STOP RUN.
018400 
018500 1000-INIT.
018600     OPEN INPUT REQ-FILE.
018700     OPEN OUTPUT PRTOUT.
018800 
018900     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
019000     MOVE I-YY TO O-YY.
019100     MOVE I-DD TO O-DD.
019200     MOVE I-MM TO O-MM.
019300 
019400     PERFORM 9100-READ.
019500     MOVE REQ-TYPE TO H-REQ-TYPE.
019600     PERFORM 9200-HEADINGS.
019700 
019800 2000-MAINLINE.
019900     IF H-REQ-TYPE NOT = REQ-TYPE
020000         PERFORM 9000-MAJOR-BREAK
020100     END-IF.
020200     PERFORM 2100-CALCS.
020300     PERFORM 2200-OUTPUT.
020400     PERFORM 9100-READ.
020500 
020600* U1/U8 DISPATCH -- A STEEL REQUEST PRICES OFF THE LENGTH-M
020700* RATE CARD, A CLADDING REQUEST OFF THE PER-UNIT RATE CARD.
020800 2100-CALCS.
020900     MOVE 'N' TO WS-ROW-FOUND.
021000     MOVE 0   TO WS-MATCH-IDX.
021100     EVALUATE TRUE
021200         WHEN REQ-IS-STEEL
021300             PERFORM 2110-STEEL-ROLLUP THRU 2110-EXIT
021400         WHEN REQ-IS-CLAD
021500             PERFORM 2120-CLAD-ROLLUP THRU 2120-EXIT
021600     END-EVALUATE.
021700     ADD 1 TO WS-REQ-CTR.
021800     ADD 1 TO WS-MJ-REQ-CTR.
021900     ADD WS-WEIGHT-KG      TO WS-MJ-WEIGHT-TOT.
022000     ADD WS-ROW-TOTAL-COST TO WS-MJ-COST-TOT.
022100 
022200* U1 STEEL PATH -- SAME RATE CARD AND 7-COMPONENT BREAKDOWN AS
022300* ALQB01 3100-STEEL-PATH, BUT THE DESIGNATION IS GIVEN DIRECTLY
022400* INSTEAD OF BEING SCANNED OUT OF A DESCRIPTION.
022500 2110-STEEL-ROLLUP.
022600     PERFORM 2111-TRY-STEEL-ROW THRU 2111-EXIT
022700         VARYING STL-IDX FROM 1 BY 1
022800         UNTIL STL-IDX > 90 OR ROW-FOUND.
022900     IF NOT ROW-FOUND
023000         MOVE 0 TO WS-WEIGHT-KG
023100         MOVE 0 TO WS-ROW-TOTAL-COST
023200         GO TO 2110-EXIT
023300     END-IF.
023400     COMPUTE WS-WEIGHT-KG ROUNDED =
023500         REQ-QTY-LEN * STL-KG-PER-M (WS-MATCH-IDX).
023600     COMPUTE WS-AREA-M2 ROUNDED =
023700         REQ-QTY-LEN * STL-M2-PER-M (WS-MATCH-IDX).
023800     COMPUTE WS-COMP-MATERIAL ROUNDED =
023900         WS-WEIGHT-KG * STL-PR-MATERIAL (WS-MATCH-IDX).
024000     COMPUTE WS-COMP-FABRIC ROUNDED =
024100         WS-WEIGHT-KG * STL-PR-FABRIC (WS-MATCH-IDX).
024200     COMPUTE WS-COMP-ASSEMBLY ROUNDED =
024300         WS-WEIGHT-KG * STL-PR-ASSEMBLY (WS-MATCH-IDX).
024400     COMPUTE WS-COMP-PAINT ROUNDED =
024500         WS-AREA-M2 * STL-PR-PAINT (WS-MATCH-IDX).
024600     COMPUTE WS-COMP-LIFTING ROUNDED =
024700         WS-WEIGHT-KG * STL-PR-LIFTING (WS-MATCH-IDX).
024800     COMPUTE WS-COMP-CONSUM ROUNDED =
024900         WS-WEIGHT-KG * STL-PR-CONSUM (WS-MATCH-IDX).
025000     COMPUTE WS-COMP-TRANSP ROUNDED =
025100         WS-WEIGHT-KG * STL-PR-TRANSP (WS-MATCH-IDX).
025200     PERFORM 2130-SUM-COMPONENTS THRU 2130-EXIT.
025300 2110-EXIT.
025400     EXIT.
025500 
025600 2111-TRY-STEEL-ROW.
025700     IF STL-DESIG (STL-IDX) = REQ-DESIG
025800         SET ROW-FOUND TO TRUE
025900         SET WS-MATCH-IDX TO STL-IDX
026000     END-IF.
026100 2111-EXIT.
026200     EXIT.
026300 
026400* U1 CLADDING PATH -- SAME RATE CARD ALQB01 WOULD USE FOR A U8
026500* ACCESSORY ROLLUP, SCALED BY QUANTITY RATHER THAN WEIGHT.
026600 2120-CLAD-ROLLUP.
026700     PERFORM 2121-TRY-CLAD-ROW THRU 2121-EXIT
026800         VARYING CLAD-IDX FROM 1 BY 1
026900         UNTIL CLAD-IDX > 30 OR ROW-FOUND.
027000     MOVE 0 TO WS-WEIGHT-KG.
027100     IF NOT ROW-FOUND
027200         MOVE 0 TO WS-ROW-TOTAL-COST
027300         GO TO 2120-EXIT
027400     END-IF.
027500     COMPUTE WS-COMP-MATERIAL ROUNDED =
027600         REQ-QTY-LEN * CLAD-PR-MATERIAL (WS-MATCH-IDX).
027700     COMPUTE WS-COMP-FABRIC ROUNDED =
027800         REQ-QTY-LEN * CLAD-PR-FABRIC (WS-MATCH-IDX).
027900     COMPUTE WS-COMP-ASSEMBLY ROUNDED =
028000         REQ-QTY-LEN * CLAD-PR-ASSEMBLY (WS-MATCH-IDX).
028100     COMPUTE WS-COMP-PAINT ROUNDED =
028200         REQ-QTY-LEN * CLAD-PR-PAINT (WS-MATCH-IDX).
028300     COMPUTE WS-COMP-LIFTING ROUNDED =
028400         REQ-QTY-LEN * CLAD-PR-LIFTING (WS-MATCH-IDX).
028500     COMPUTE WS-COMP-CONSUM ROUNDED =
028600         REQ-QTY-LEN * CLAD-PR-CONSUM (WS-MATCH-IDX).
028700     COMPUTE WS-COMP-TRANSP ROUNDED =
028800         REQ-QTY-LEN * CLAD-PR-TRANSP (WS-MATCH-IDX).
028900     PERFORM 2130-SUM-COMPONENTS THRU 2130-EXIT.
029000 2120-EXIT.
029100     EXIT.
029200 
029300 2121-TRY-CLAD-ROW.
029400     IF CLAD-DESIG (CLAD-IDX) = REQ-DESIG
029500         SET ROW-FOUND TO TRUE
029600         SET WS-MATCH-IDX TO CLAD-IDX
029700     END-IF.
029800 2121-EXIT.
029900     EXIT.
030000 
030100* TOTALS THE SEVEN COMPONENTS VIA THE WS-COMPONENT REDEFINES
030200* TABLE INSTEAD OF A CHAIN OF SIX ADD VERBS.
030300 2130-SUM-COMPONENTS.
030400     MOVE 0 TO WS-ROW-TOTAL-COST.
030500     PERFORM 2131-ADD-COMPONENT THRU 2131-EXIT
030600         VARYING WS-COMP-IDX FROM 1 BY 1
030700         UNTIL WS-COMP-IDX > 7.
030800 2130-EXIT.
030900     EXIT.
031000 
031100 2131-ADD-COMPONENT.
031200     ADD WS-COMPONENT (WS-COMP-IDX) TO WS-ROW-TOTAL-COST.
031300 2131-EXIT.
031400     EXIT.
031500 
031600 2200-OUTPUT.
031700     MOVE REQ-DESIG        TO O-DESIG.
031800     MOVE REQ-QTY-LEN      TO O-QTY-LEN.
031900     MOVE WS-WEIGHT-KG     TO O-WEIGHT-KG.
032000     MOVE WS-ROW-TOTAL-COST TO O-TOTAL-COST.
032100     WRITE PRTLINE FROM DETAIL-LINE
032200         AFTER ADVANCING 1 LINE
032300             AT EOP
032400                 PERFORM 9200-HEADINGS.
032500 
032600 3000-CLOSING.
032700     PERFORM 9000-MAJOR-BREAK.
032800     PERFORM 3100-GRANDTOTALS.
032900     CLOSE REQ-FILE.
033000     CLOSE PRTOUT.
033100 
033200 3100-GRANDTOTALS.
033300     MOVE WS-GT-REQ-CTR    TO O-GT-REQ-CTR.
033400     MOVE WS-GT-WEIGHT-TOT TO O-GT-WEIGHT.
033500     MOVE WS-GT-COST-TOT   TO O-GT-TOTAL-COST.
033600     WRITE PRTLINE FROM GRAND-TOTAL-LINE
033700         AFTER ADVANCING 2 LINES.
033800 
033900* MAJOR BREAK ON REQ-TYPE -- STEEL ROWS ALWAYS PRECEDE CLADDING
034000* ROWS IN THE REQUEST FILE.  THE ESTIMATING DESK SORTS THE
034100* REQUEST FILE BEFORE THIS PROGRAM RUNS - SEE THE RUN BOOK.
034200 9000-MAJOR-BREAK.
034300     MOVE WS-MJ-REQ-CTR    TO O-REQ-CTR.
034400     MOVE WS-MJ-WEIGHT-TOT TO O-MJ-WEIGHT.
034500     MOVE WS-MJ-COST-TOT   TO O-MJ-TOTAL-COST.
034600     IF H-REQ-TYPE = 'STEEL'
034700         MOVE 'STEEL'   TO O-MJ-SECTION
034800     ELSE
034900         MOVE 'CLADDING' TO O-MJ-SECTION
035000     END-IF.
035100     WRITE PRTLINE FROM MAJOR-BREAK-LINE
035200         AFTER ADVANCING 2 LINES
035300             AT EOP
035400                 PERFORM 9200-HEADINGS.
035500     WRITE PRTLINE FROM BLANK-LINE
035600         AFTER ADVANCING 1 LINE.
035700 
035800     ADD WS-MJ-REQ-CTR    TO WS-GT-REQ-CTR.
035900     ADD WS-MJ-WEIGHT-TOT TO WS-GT-WEIGHT-TOT.
036000     ADD WS-MJ-COST-TOT   TO WS-GT-COST-TOT.
036100     MOVE REQ-TYPE TO H-REQ-TYPE.
036200     MOVE 0 TO WS-MJ-REQ-CTR.
036300     MOVE 0 TO WS-MJ-WEIGHT-TOT.
036400     MOVE 0 TO WS-MJ-COST-TOT.
036500 
036600 9100-READ.
036700     READ REQ-FILE
036800         AT END
036900             MOVE 'NO' TO MORE-RECS.
037000 
037100 9200-HEADINGS.
037200     ADD 1 TO WS-PCTR.
037300     MOVE WS-PCTR TO O-PCTR.
037400     IF REQ-IS-STEEL
037500         MOVE 'STEEL'    TO O-SECTION-NAME
037600     ELSE
037700         MOVE 'CLADDING' TO O-SECTION-NAME
037800     END-IF.
037900     WRITE PRTLINE FROM COMPANY-TITLE
038000         AFTER ADVANCING PAGE.
038100     WRITE PRTLINE FROM COLUMN-HEADINGS1
038200         AFTER ADVANCING 2 LINES.
038300     WRITE PRTLINE FROM COLUMN-HEADINGS2
038400         AFTER ADVANCING 1 LINE.
038500     WRITE PRTLINE FROM SECTION-LINE
038600         AFTER ADVANCING 2 LINES.
038700     WRITE PRTLINE FROM BLANK-LINE
038800         AFTER ADVANCING 1 LINE.
