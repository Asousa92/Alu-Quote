000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ALQB04.
000300 AUTHOR.         J. FARIA.
000400 INSTALLATION.   METALURGICA ALVES S/A - CPD.
000500 DATE-WRITTEN.   05/19/97.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENCIAL - USO INTERNO DO CPD.
000800*----------------------------------------------------------------
000900*|  THIS PROGRAM LETS THE ESTIMATING DESK ASK 'WHAT WOULD THE    |
001000*|  MARGIN AND SELL PRICE BE AT A DIFFERENT TARGET MARGIN       |
001100*|  PERCENT' WITHOUT RE-RUNNING THE FULL ALQB01 BUDGET -- A     |
001200*|  BUDGET SUBTOTAL AND A TARGET PERCENT IN, A NEW MARGIN AND   |
001300*|  A NEW TOTAL OUT.                                           |
001400*----------------------------------------------------------------
001500*  CHANGE LOG
001600*  05/19/97  J.FARIA    ORIGINAL PROGRAM - MARGIN SIMULATION       CR098  
001700*  01/08/99  M.SOUZA    Y2K REVIEW - THIS-DATE ALREADY CARRIES            
001800*             A 4-DIGIT YEAR - TRAILER DATE SPLIT TO CC/YY                
001900*             FOR THE TALLY SHEET LAYOUT ONLY, NOTHING STORED             
002000*             WITH A 2-DIGIT YEAR                                         
002100*  09/11/01  J.FARIA    TARGET-PERCENT BAND TALLY TRAILER          CR142  
002200*             RECORD ADDED FOR THE SUPERVISOR'S DAILY COUNT        CR142  
002300*  02/17/03  R.ALVES    SANITY CHECK ON COMPUTED FIELDS BEFORE     CR156  
002400*             THE RESULT RECORD IS WRITTEN                         CR156  
002500*----------------------------------------------------------------
002600 
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT MS-IN-FILE
003500         ASSIGN TO ALQMSIN
003600         ORGANIZATION IS SEQUENTIAL
003700         FILE STATUS IS WS-MS-IN-STATUS.
003800 
003900     SELECT MS-OUT-FILE
004000         ASSIGN TO ALQMSOUT
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-MS-OUT-STATUS.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 
004700 FD  MS-IN-FILE
004800     LABEL RECORD IS STANDARD
004900     RECORD CONTAINS 40 CHARACTERS.
005000 COPY ALQMS.
005100 
005200 FD  MS-OUT-FILE
005300     LABEL RECORD IS STANDARD
005400     RECORD CONTAINS 48 CHARACTERS.
005500 01  MS-OUT-REC                  PIC X(48).
005600 
005700 WORKING-STORAGE SECTION.
005800 01  WS-FILE-STATUSES.
005900     05  WS-MS-IN-STATUS         PIC XX      VALUE '00'.
006000     05  WS-MS-OUT-STATUS        PIC XX      VALUE '00'.
006100 
006200 01  WORK-AREA.
006300     05  WS-BAND-IDX             PIC 9       COMP    VALUE 0.
006400     05  WS-REC-CTR              PIC 9(5)    COMP    VALUE 0.
006500     05  MORE-RECS               PIC X(3)            VALUE 'YES'.
006600     05  WS-CALC-OK              PIC X               VALUE 'Y'.
006700         88  CALC-IS-OK                  VALUE 'Y'.
006800     05  FILLER                  PIC X(43).
006900 
007000* REDEFINES - THE THREE TARGET-MARGIN-BAND COUNTERS VIEWED AS
007100* ONE TABLE SO 2160-BUMP-BAND-CTR CAN ADD TO THE RIGHT ONE OFF
007200* WS-BAND-IDX INSTEAD OF A THREE-WAY EVALUATE OF ITS OWN.
007300 01  WS-BAND-CTR-R REDEFINES WORK-AREA.
007400     05  WS-BAND-CTR             OCCURS 3 TIMES
007500                             PIC 9(05) COMP.
007600     05  FILLER                  PIC X(38).
007700 
007800 01  WS-CALC-AREA.
007900     05  WS-NEW-MARGIN           PIC 9(11)V99        VALUE 0.
008000     05  WS-NEW-TOTAL            PIC 9(11)V99        VALUE 0.
008100 
008200* REDEFINES - THE TWO MONEY FIELDS JUST COMPUTED, VIEWED AS A
008300* TABLE SO 2150-VALIDATE-CALC CAN WALK BOTH WITH ONE PERFORM
008400* VARYING INSTEAD OF TWO SEPARATE IF TESTS.
008500 01  WS-CALC-CHECK-R REDEFINES WS-CALC-AREA.
008600     05  WS-CALC-VALUE           OCCURS 2 TIMES
008700             INDEXED BY WS-CALC-TBL-IDX
008800                             PIC 9(11)V99.
008900 
009000 01  CURRENT-DATE-AND-TIME.
009100     05  THIS-DATE.
009200         10  I-CC                PIC 99.
009300         10  I-YY                PIC 99.
009400         10  I-MM                PIC 99.
009500         10  I-DD                PIC 99.
009600     05  I-TIME                  PIC X(11).
009700 
009800* REDEFINES - KEPT FROM THE Y2K REVIEW SO THE TRAILER RECORD
009900* CAN CARRY A CENTURY/YEAR SPLIT WITHOUT A SEPARATE MOVE FOR
010000* EACH HALF OF THE YEAR.
010100 01  WS-DATE-ALT-R REDEFINES CURRENT-DATE-AND-TIME.
010200     05  WS-DATE-CCYY            PIC 9(4).
010300     05  WS-DATE-MMDD            PIC 9(4).
010400     05  FILLER                  PIC X(11).
010500 
010600 COPY ALQMS.
010700 
010800 PROCEDURE DIVISION.
010900 0000-MAIN.
011000     PERFORM 1000-INIT.
011100     PERFORM 2000-MAINLINE
011200         UNTIL MORE-RECS = 'NO'.
011300     PERFORM 3000-CLOSING.
011400     STOP RUN.
011500 
011600 1000-INIT.
011700     OPEN INPUT  MS-IN-FILE.
011800     OPEN OUTPUT MS-OUT-FILE.
011900     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
012000     PERFORM 9100-READ.
012100 
012200 2000-MAINLINE.
012300     PERFORM 2100-CALCS.
012400     PERFORM 2150-VALIDATE-CALC.
012500     IF CALC-IS-OK
012600         PERFORM 2200-OUTPUT.
012700     PERFORM 9100-READ.
012800 
012900 2100-CALCS.
013000     COMPUTE WS-NEW-MARGIN ROUNDED =
013100         MS-SUBTOTAL * MS-TARGET-PCT / 100.
013200     COMPUTE WS-NEW-TOTAL ROUNDED =
013300         MS-SUBTOTAL + WS-NEW-MARGIN.
013400     EVALUATE TRUE
013500         WHEN MS-TARGET-PCT < 10
013600             MOVE 1 TO WS-BAND-IDX
013700         WHEN MS-TARGET-PCT < 25
013800             MOVE 2 TO WS-BAND-IDX
013900         WHEN OTHER
014000             MOVE 3 TO WS-BAND-IDX
014100     END-EVALUATE.
014200     PERFORM 2160-BUMP-BAND-CTR.
014300     ADD 1 TO WS-REC-CTR.
014400 
014500 2150-VALIDATE-CALC.
014600     MOVE 'Y' TO WS-CALC-OK.
014700     PERFORM 2151-CHECK-CALC-VALUE THRU 2151-EXIT
014800         VARYING WS-CALC-TBL-IDX FROM 1 BY 1
014900         UNTIL WS-CALC-TBL-IDX > 2 OR NOT CALC-IS-OK.
015000 
015100 2151-CHECK-CALC-VALUE.
015200     IF WS-CALC-VALUE (WS-CALC-TBL-IDX) NOT NUMERIC
015300         MOVE 'N' TO WS-CALC-OK.
015400 2151-EXIT.
015500     EXIT.
015600 
015700 2160-BUMP-BAND-CTR.
015800     ADD 1 TO WS-BAND-CTR (WS-BAND-IDX).
015900 
016000 2200-OUTPUT.
016100     MOVE MS-SUBTOTAL        TO MS-OUT-SUBTOTAL.
016200     MOVE MS-TARGET-PCT      TO MS-OUT-TARGET-PCT.
016300     MOVE WS-NEW-MARGIN      TO MS-OUT-NEW-MARGIN.
016400     MOVE WS-NEW-TOTAL       TO MS-OUT-NEW-TOTAL.
016500     WRITE MS-OUT-REC FROM REC-MS-RESULT.
016600 
016700 3000-CLOSING.
016800     PERFORM 3100-TRAILER.
016900     CLOSE MS-IN-FILE.
017000     CLOSE MS-OUT-FILE.
017100 
017200 3100-TRAILER.
017300     MOVE 'TOTALS'           TO MS-TR-ID.
017400     MOVE WS-DATE-CCYY (1:2) TO MS-TR-RUN-CC.
017500     MOVE WS-DATE-CCYY (3:2) TO MS-TR-RUN-YY.
017600     MOVE WS-DATE-MMDD (1:2) TO MS-TR-RUN-MM.
017700     MOVE WS-DATE-MMDD (3:2) TO MS-TR-RUN-DD.
017800     MOVE WS-BAND-CTR (1)    TO MS-TR-LOBAND-CTR.
017900     MOVE WS-BAND-CTR (2)    TO MS-TR-MDBAND-CTR.
018000     MOVE WS-BAND-CTR (3)    TO MS-TR-HIBAND-CTR.
018100     WRITE MS-OUT-REC FROM REC-MS-TRAILER.
018200 
018300 9100-READ.
018400     READ MS-IN-FILE
018500         AT END
018600             MOVE 'NO' TO MORE-RECS
018700     END-READ.
