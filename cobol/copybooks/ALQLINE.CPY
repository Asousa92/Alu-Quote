000100******************************************************************
000200*    ALQLINE  --  PRICED BUDGET LINE RECORD (OUTPUT)              *
000300*    ONE ROW WRITTEN PER BUDGET LINE BY ALQB01 3000-PRICE-LINE.   *
000400*    CREATED      : 1989-03-02  R.ALVES    ORIGINAL LAYOUT        *
000500*    CHANGED      : 1997-05-19  J.FARIA    ADDED CONFIDENCE/METHOD
000600*                                           FOR THE CORRELATION   CR098
000700*                                           ENGINE REWRITE.       CR098
000800******************************************************************
000900 01  REC-BUDGET-LINE.
001000     05  LIN-ID                  PIC 9(04).
001100     05  LIN-REFERENCE           PIC X(20).
001200     05  LIN-DESCRIPTION         PIC X(60).
001300     05  LIN-QUANTITY            PIC 9(05).
001400     05  LIN-QTY-SOURCE          PIC X(09).
001500         88  LIN-QTY-FROM-DXF        VALUE 'dxf'.
001600         88  LIN-QTY-FROM-PDF        VALUE 'pdf'.
001700         88  LIN-QTY-ESTIMATED       VALUE 'estimated'.
001800     05  LIN-WEIGHT-KG           PIC 9(05)V9999.
001900     05  LIN-RAW-MATERIAL-COST   PIC 9(07)V99.
002000     05  LIN-TRANSFORM-COST      PIC 9(07)V99.
002100     05  LIN-SURFACE-COST        PIC 9(07)V99.
002200     05  LIN-LABOR-COST          PIC 9(07)V99.
002300     05  LIN-ACCESSORY-COST      PIC 9(07)V99.
002400     05  LIN-UNIT-COST           PIC 9(07)V99.
002500     05  LIN-TOTAL-COST          PIC 9(09)V99.
002600*        CR098 - CONFIDENCE DRIVES THE "DATA QUALITY" ADVISORY
002700*        LINE IN 5000-RECOMMEND (ANY LINE UNDER 0.50 IS COUNTED).
002800     05  LIN-CONFIDENCE          PIC 9V99.
002900     05  LIN-METHOD              PIC X(22).
003000         88  LIN-METHOD-LAYER-REF     VALUE 'layer_to_reference'.
003100         88  LIN-METHOD-PROFILE-ID    VALUE 'profile_id_match'.
003200         88  LIN-METHOD-MATL-HINT     VALUE 'material_hint'.
003300         88  LIN-METHOD-NONE          VALUE 'none'.
003400         88  LIN-METHOD-PDF-ONLY      VALUE 'pdf_only'.
003500     05  FILLER                  PIC X(53).
003600*
003700*    REDEFINES - TOTAL-COST SPLIT WHOLE-EURO/CENTS SO 6100-REPORT
003800*    -DETAIL CAN EDIT THE WHOLE-EURO PART WITH COMMA INSERTION
003900*    WITHOUT A SEPARATE COMPUTE.
004000 01  REC-BUDGET-LINE-MONEY-R REDEFINES REC-BUDGET-LINE.
004100     05  FILLER                  PIC X(161).
004200     05  LIN-TOTAL-WHOLE-EUR     PIC 9(09).
004300     05  LIN-TOTAL-CENTS         PIC 99.
004400     05  FILLER                  PIC X(78).
