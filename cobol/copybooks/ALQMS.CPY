000100******************************************************************
000200*    ALQMS  --  MARGIN SIMULATION REQUEST/RESULT RECORDS         *
000300*    ESTIMATING DESK 'WHAT-IF' -- GIVEN A BUDGET SUBTOTAL, SHOW   *
000400*    WHAT THE MARGIN AND SELL PRICE WOULD BE AT SOME OTHER        *
000500*    TARGET MARGIN PERCENT, WITHOUT RE-RUNNING ALQB01.            *
000600*    CREATED      : 1997-05-19  J.FARIA    ORIGINAL LAYOUT        *
000700******************************************************************
000800 01  REC-MS-REQUEST.
000900     05  MS-SUBTOTAL             PIC 9(09)V99.
001000     05  MS-TARGET-PCT           PIC 9(03)V9.
001100     05  FILLER                  PIC X(25).
001200 
001300 01  REC-MS-RESULT.
001400     05  MS-OUT-SUBTOTAL         PIC 9(09)V99.
001500     05  MS-OUT-TARGET-PCT       PIC 9(03)V9.
001600     05  MS-OUT-NEW-MARGIN       PIC 9(09)V99.
001700     05  MS-OUT-NEW-TOTAL        PIC 9(11)V99.
001800     05  FILLER                  PIC X(09).
001900 
002000* ONE OF THESE WRITTEN AFTER THE LAST RESULT RECORD -- RUN-DATE
002100* AND A COUNT OF SIMULATIONS BY TARGET MARGIN BAND FOR THE
002200* ESTIMATING DESK SUPERVISOR'S TALLY SHEET.
002300 01  REC-MS-TRAILER.
002400     05  MS-TR-ID                PIC X(06)   VALUE 'TOTALS'.
002500     05  MS-TR-RUN-CC            PIC 99.
002600     05  MS-TR-RUN-YY            PIC 99.
002700     05  MS-TR-RUN-MM            PIC 99.
002800     05  MS-TR-RUN-DD            PIC 99.
002900     05  MS-TR-LOBAND-CTR        PIC 9(05).
003000     05  MS-TR-MDBAND-CTR        PIC 9(05).
003100     05  MS-TR-HIBAND-CTR        PIC 9(05).
003200     05  FILLER                  PIC X(19).
