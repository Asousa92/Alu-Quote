000100******************************************************************
000200*    ALQCONS  --  PROJECT CONSTRAINT EXTRACT RECORD               *
000300*    MATERIAL GRADE / SURFACE TREATMENT / CERTIFICATION ROWS      *
000400*    TAKEN OFF THE PROJECT SPECIFICATION DOCUMENT.                *
000500*    CREATED      : 1989-02-14  R.ALVES    ORIGINAL LAYOUT        *
000600******************************************************************
000700 01  REC-CONSTR.
000800     05  CONSTR-TYPE             PIC X(20).
000900         88  CONSTR-IS-MATL-GRADE     VALUE 'material_grade'.
001000         88  CONSTR-IS-SURF-TREAT     VALUE 'surface_treatment'.
001100         88  CONSTR-IS-CERT           VALUE 'certification'.
001200         88  CONSTR-IS-OTHER          VALUE 'other'.
001300     05  CONSTR-VALUE            PIC X(30).
001400     05  CONSTR-IMPORTANCE       PIC X(06).
001500         88  CONSTR-HIGH              VALUE 'high'.
001600         88  CONSTR-MEDIUM            VALUE 'medium'.
001700         88  CONSTR-LOW               VALUE 'low'.
001800     05  FILLER                  PIC X(04).
