000100******************************************************************
000200*    ALQSUMM  --  BUDGET CONTROL-TOTALS WORKING-STORAGE BLOCK     *
000300*    ACCUMULATED BY ALQB01 3000-PRICE-LINE / 4000-SUMMARY AND     *
000400*    PRINTED BY 6200-REPORT-TOTALS.  NOT A FILE RECORD.           *
000500*    CREATED      : 1989-03-02  R.ALVES    ORIGINAL LAYOUT        *
000600*    CHANGED      : 2001-09-11  J.FARIA    ADDED AVG-COMPLEXITY   CR142
000700******************************************************************
000800 01  WS-SUMMARY.
000900     05  SUM-LINE-COUNT          PIC 9(05).
001000     05  SUM-TOTAL-QUANTITY      PIC 9(07).
001100     05  SUM-TOTAL-WEIGHT-KG     PIC 9(07)V99.
001200     05  SUM-TOTAL-LENGTH-MM     PIC 9(09)V99.
001300     05  SUM-RAW-MATERIAL-TOT    PIC 9(09)V99.
001400     05  SUM-TRANSFORM-TOT       PIC 9(09)V99.
001500     05  SUM-SURFACE-TOT         PIC 9(09)V99.
001600     05  SUM-LABOR-TOT           PIC 9(09)V99.
001700     05  SUM-ACCESSORY-TOT       PIC 9(09)V99.
001800     05  SUM-WASTE-PCT           PIC 99V9.
001900     05  SUM-WASTE-COST          PIC 9(09)V99.
002000     05  SUM-DIRECT-COST         PIC 9(09)V99.
002100     05  SUM-OVERHEAD            PIC 9(09)V99.
002200     05  SUM-SUBTOTAL            PIC 9(09)V99.
002300     05  SUM-PROFIT-MARGIN       PIC 9(09)V99.
002400     05  SUM-TOTAL-QUOTE         PIC 9(09)V99.
002500*        CR142 - AVG COMPLEXITY DRIVES THE WASTE % FORMULA IN
002600*        4000-SUMMARY (BASE 8.0 + (AVG CPLX - 1) * 4.0, MAX 20.0)
002700     05  SUM-AVG-COMPLEXITY      PIC 9V99.
002800     05  SUM-COMPLEXITY-ACCUM    PIC 9(07)V99.
002900     05  SUM-PRODUCTION-HOURS    PIC 9(05)V9.
003000     05  SUM-LOW-CONF-COUNT      PIC 9(05).
003100     05  FILLER                  PIC X(02).
