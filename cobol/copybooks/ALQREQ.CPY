000100******************************************************************
000200*    ALQREQ  --  COST-DATABASE ROLLUP REQUEST RECORD             *
000300*    ONE ROW PER STEEL PROFILE (DESIGN, LENGTH-M) OR CLADDING     *
000400*    ARTICLE (DESIGN, QUANTITY) THE ESTIMATING DESK WANTS A       *
000500*    QUICK COST ROLLUP ON, WITHOUT RUNNING A FULL ALQB01 BUDGET.  *
000600*    CREATED      : 1990-06-11  R.ALVES    ORIGINAL LAYOUT        *
000700******************************************************************
000800 01  REC-REQUEST.
000900     05  REQ-TYPE                PIC X(05).
001000         88  REQ-IS-STEEL            VALUE 'STEEL'.
001100         88  REQ-IS-CLAD             VALUE 'CLAD '.
001200     05  REQ-DESIG               PIC X(35).
001300     05  REQ-QTY-LEN             PIC 9(05)V99.
001400     05  FILLER                  PIC X(13).
