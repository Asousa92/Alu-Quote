000100******************************************************************
000200*    ALQBOM  --  BOM (BILL-OF-MATERIAL) EXTRACT RECORD            *
000300*    ONE ROW PER SPECIFICATION LINE TAKEN OFF THE PROJECT DOCS.   *
000400*    QUANTITY HERE IS USED ONLY WHEN NO GEOMETRY EXTRACT EXISTS.  *
000500*    CREATED      : 1989-02-14  R.ALVES    ORIGINAL LAYOUT        *
000600*    CHANGED      : 1996-11-20  R.ALVES    ADDED FINISH, MATERIAL CR087
000700******************************************************************
000800 01  REC-BOM.
000900     05  BOM-REFERENCE           PIC X(20).
001000     05  BOM-DESCRIPTION         PIC X(60).
001100     05  BOM-QUANTITY            PIC 9(05).
001200     05  BOM-UNIT                PIC X(04).
001300     05  BOM-LENGTH-MM           PIC 9(07)V99.
001400     05  BOM-THICKNESS-MM        PIC 9(03)V99.
001500*        CR087 - MATERIAL/FINISH FEED THE CORRELATION ENGINE WHEN
001600*        A GEOMETRY MATCH IS FOUND BUT ITS MATERIAL-HINT IS BLANK.
001700     05  BOM-MATERIAL            PIC X(20).
001800     05  BOM-FINISH              PIC X(25).
001900     05  FILLER                  PIC X(04).
002000*
002100*    REDEFINES - REFERENCE SPLIT INTO A SHORT PREFIX/SUFFIX VIEW,
002200*    USED BY 2020-MATCH-GEOM-TO-BOM IN ALQB01 WHEN TESTING WHETHER
002300*    THE BOM REFERENCE IS CONTAINED IN, OR CONTAINS, A PROFILE-ID.
002400 01  REC-BOM-REF-R REDEFINES REC-BOM.
002500     05  BOM-REF-PREFIX          PIC X(10).
002600     05  BOM-REF-SUFFIX          PIC X(10).
002700     05  FILLER                  PIC X(132).
