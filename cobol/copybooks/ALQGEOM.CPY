000100******************************************************************
000200*    ALQGEOM  --  DXF GEOMETRY EXTRACT RECORD                     *
000300*    ONE ROW PER MEASURED PROFILE TAKEN OFF THE DRAWING.          *
000400*    QUANTITY ON THIS RECORD ALWAYS PREVAILS OVER THE BOM QTY.    *
000500*    CREATED      : 1989-02-14  R.ALVES    ORIGINAL LAYOUT        *
000600*    CHANGED      : 1994-07-03  R.ALVES    ADDED HOLES-COUNT  CR114
000700*    CHANGED      : 1999-01-08  M.SOUZA    Y2K - NO DATE FIELD, N/A
000800******************************************************************
000900 01  REC-GEOM.
001000     05  GEO-PROFILE-ID          PIC X(20).
001100     05  GEO-LAYER               PIC X(20).
001200     05  GEO-ENTITY-TYPE         PIC X(12).
001300     05  GEO-QUANTITY            PIC 9(05).
001400     05  GEO-PERIMETER-MM        PIC 9(07)V99.
001500     05  GEO-AREA-MM2            PIC 9(09)V99.
001600     05  GEO-LENGTH-MM           PIC 9(07)V99.
001700     05  GEO-WEIGHT-KG           PIC 9(05)V9999.
001800     05  GEO-COMPLEXITY          PIC 9V99.
001900*        CR114 - HOLE COUNT DRIVES THE MACHINING MINUTES IN ALQB01
002000     05  GEO-HOLES-COUNT         PIC 9(03).
002100     05  GEO-MATERIAL-HINT       PIC X(15).
002200     05  FILLER                  PIC X(04).
002300*
002400*    REDEFINES - ALTERNATE VIEW OF THE PERIMETER/AREA PAIR USED
002500*    BY THE WEIGHT-ESTIMATION FALLBACK IN ALQB01 (3210-EST-WEIGHT)
002600*    SO THE TWO FIELDS CAN BE MOVED AS ONE UNIT WHEN NEITHER IS SET.
002700 01  REC-GEOM-SHAPE-R REDEFINES REC-GEOM.
002800     05  FILLER                  PIC X(57).
002900     05  GEO-SHAPE-PAIR.
003000         10  GEO-SHAPE-PERIM     PIC 9(07)V99.
003100         10  GEO-SHAPE-AREA      PIC 9(09)V99.
003200     05  FILLER                  PIC X(43).
