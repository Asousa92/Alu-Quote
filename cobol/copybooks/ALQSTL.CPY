000100************************************************************************
000200*    ALQSTL  --  STEEL PROFILE COST TABLE (INTERNAL FIXED DATA)         
000300*    90-ROW RATE CARD FOR RECOGNISED STRUCTURAL-STEEL PROFILES.         
000400*    LOOKUP IS BY NORMALISED DESIGNATION (SEE ALQB01 3100-STEEL-PATH).  
000500*    CREATED      : 1989-04-01  R.ALVES    ORIGINAL 40-ROW RATE CARD    
000600*    CHANGED      : 1995-10-02  R.ALVES    ADDED RHS/SHS/TUBE/OMEGA  CR1
000700*    CHANGED      : 2003-02-17  J.FARIA    RE-PRICED MATERIAL/FABRIC CR1
000800*    CHANGED      : 2011-07-08  M.COSTA    EXTENDED HEA/HEB/UPN/IPN  CR2
000900************************************************************************
001000  01  WS-STEEL-SEED.
001100      05  FILLER PIC X(20) VALUE "STL001    IPE 80    ".
001200      05  FILLER PIC X(20) VALUE "                    ".
001300      05  FILLER PIC X(20) VALUE "00600003281350850651".
001400      05  FILLER PIC X(20) VALUE "250022018030        ".
001500      05  FILLER PIC X(20) VALUE "STL002    IPE 100   ".
001600      05  FILLER PIC X(20) VALUE "                    ".
001700      05  FILLER PIC X(20) VALUE "00810004001350850651".
001800      05  FILLER PIC X(20) VALUE "250022018030        ".
001900      05  FILLER PIC X(20) VALUE "STL003    IPE 120   ".
002000      05  FILLER PIC X(20) VALUE "                    ".
002100      05  FILLER PIC X(20) VALUE "01040004751350850651".
002200      05  FILLER PIC X(20) VALUE "250022018030        ".
002300      05  FILLER PIC X(20) VALUE "STL004    IPE 140   ".
002400      05  FILLER PIC X(20) VALUE "                    ".
002500      05  FILLER PIC X(20) VALUE "01290005511350850651".
002600      05  FILLER PIC X(20) VALUE "250022018030        ".
002700      05  FILLER PIC X(20) VALUE "STL005    IPE 160   ".
002800      05  FILLER PIC X(20) VALUE "                    ".
002900      05  FILLER PIC X(20) VALUE "01580006231350850651".
003000      05  FILLER PIC X(20) VALUE "250022018030        ".
003100      05  FILLER PIC X(20) VALUE "STL006    IPE 180   ".
003200      05  FILLER PIC X(20) VALUE "                    ".
003300      05  FILLER PIC X(20) VALUE "01880006981350850651".
003400      05  FILLER PIC X(20) VALUE "250022018030        ".
003500      05  FILLER PIC X(20) VALUE "STL007    IPE 200   ".
003600      05  FILLER PIC X(20) VALUE "                    ".
003700      05  FILLER PIC X(20) VALUE "02240007681350850651".
003800      05  FILLER PIC X(20) VALUE "250022018030        ".
003900      05  FILLER PIC X(20) VALUE "STL008    IPE 220   ".
004000      05  FILLER PIC X(20) VALUE "                    ".
004100      05  FILLER PIC X(20) VALUE "02620008471350850651".
004200      05  FILLER PIC X(20) VALUE "250022018030        ".
004300      05  FILLER PIC X(20) VALUE "STL009    IPE 240   ".
004400      05  FILLER PIC X(20) VALUE "                    ".
004500      05  FILLER PIC X(20) VALUE "03070009221350850651".
004600      05  FILLER PIC X(20) VALUE "250022018030        ".
004700      05  FILLER PIC X(20) VALUE "STL010    IPE 270   ".
004800      05  FILLER PIC X(20) VALUE "                    ".
004900      05  FILLER PIC X(20) VALUE "03610010391350850651".
005000      05  FILLER PIC X(20) VALUE "250022018030        ".
005100      05  FILLER PIC X(20) VALUE "STL011    IPE 300   ".
005200      05  FILLER PIC X(20) VALUE "                    ".
005300      05  FILLER PIC X(20) VALUE "04220011561350850651".
005400      05  FILLER PIC X(20) VALUE "250022018030        ".
005500      05  FILLER PIC X(20) VALUE "STL012    IPE 330   ".
005600      05  FILLER PIC X(20) VALUE "                    ".
005700      05  FILLER PIC X(20) VALUE "04910012511350850651".
005800      05  FILLER PIC X(20) VALUE "250022018030        ".
005900      05  FILLER PIC X(20) VALUE "STL013    IPE 360   ".
006000      05  FILLER PIC X(20) VALUE "                    ".
006100      05  FILLER PIC X(20) VALUE "05710013531350850651".
006200      05  FILLER PIC X(20) VALUE "250022018030        ".
006300      05  FILLER PIC X(20) VALUE "STL014    IPE 400   ".
006400      05  FILLER PIC X(20) VALUE "                    ".
006500      05  FILLER PIC X(20) VALUE "06630014671350850651".
006600      05  FILLER PIC X(20) VALUE "250022018030        ".
006700      05  FILLER PIC X(20) VALUE "STL015    IPE 450   ".
006800      05  FILLER PIC X(20) VALUE "                    ".
006900      05  FILLER PIC X(20) VALUE "07760016051350850651".
007000      05  FILLER PIC X(20) VALUE "250022018030        ".
007100      05  FILLER PIC X(20) VALUE "STL016    IPE 500   ".
007200      05  FILLER PIC X(20) VALUE "                    ".
007300      05  FILLER PIC X(20) VALUE "09070017421350850651".
007400      05  FILLER PIC X(20) VALUE "250022018030        ".
007500      05  FILLER PIC X(20) VALUE "STL017    IPE 550   ".
007600      05  FILLER PIC X(20) VALUE "                    ".
007700      05  FILLER PIC X(20) VALUE "10600018781350850651".
007800      05  FILLER PIC X(20) VALUE "250022018030        ".
007900      05  FILLER PIC X(20) VALUE "STL018    IPE 600   ".
008000      05  FILLER PIC X(20) VALUE "                    ".
008100      05  FILLER PIC X(20) VALUE "12200020091350850651".
008200      05  FILLER PIC X(20) VALUE "250022018030        ".
008300      05  FILLER PIC X(20) VALUE "STL019    HEA 100   ".
008400      05  FILLER PIC X(20) VALUE "                    ".
008500      05  FILLER PIC X(20) VALUE "01670005611350850651".
008600      05  FILLER PIC X(20) VALUE "250022018030        ".
008700      05  FILLER PIC X(20) VALUE "STL020    HEA 120   ".
008800      05  FILLER PIC X(20) VALUE "                    ".
008900      05  FILLER PIC X(20) VALUE "01990006361350850651".
009000      05  FILLER PIC X(20) VALUE "250022018030        ".
009100      05  FILLER PIC X(20) VALUE "STL021    HEA 140   ".
009200      05  FILLER PIC X(20) VALUE "                    ".
009300      05  FILLER PIC X(20) VALUE "02470007101350850651".
009400      05  FILLER PIC X(20) VALUE "250022018030        ".
009500      05  FILLER PIC X(20) VALUE "STL022    HEA 160   ".
009600      05  FILLER PIC X(20) VALUE "                    ".
009700      05  FILLER PIC X(20) VALUE "03040007851350850651".
009800      05  FILLER PIC X(20) VALUE "250022018030        ".
009900      05  FILLER PIC X(20) VALUE "STL023    HEA 180   ".
010000      05  FILLER PIC X(20) VALUE "                    ".
010100      05  FILLER PIC X(20) VALUE "03550008621350850651".
010200      05  FILLER PIC X(20) VALUE "250022018030        ".
010300      05  FILLER PIC X(20) VALUE "STL024    HEA 200   ".
010400      05  FILLER PIC X(20) VALUE "                    ".
010500      05  FILLER PIC X(20) VALUE "04230009381350850651".
010600      05  FILLER PIC X(20) VALUE "250022018030        ".
010700      05  FILLER PIC X(20) VALUE "STL025    HEA 220   ".
010800      05  FILLER PIC X(20) VALUE "                    ".
010900      05  FILLER PIC X(20) VALUE "05050010131350850651".
011000      05  FILLER PIC X(20) VALUE "250022018030        ".
011100      05  FILLER PIC X(20) VALUE "STL026    HEA 240   ".
011200      05  FILLER PIC X(20) VALUE "                    ".
011300      05  FILLER PIC X(20) VALUE "06030010881350850651".
011400      05  FILLER PIC X(20) VALUE "250022018030        ".
011500      05  FILLER PIC X(20) VALUE "STL027    HEA 260   ".
011600      05  FILLER PIC X(20) VALUE "                    ".
011700      05  FILLER PIC X(20) VALUE "06820011631350850651".
011800      05  FILLER PIC X(20) VALUE "250022018030        ".
011900      05  FILLER PIC X(20) VALUE "STL028    HEA 280   ".
012000      05  FILLER PIC X(20) VALUE "                    ".
012100      05  FILLER PIC X(20) VALUE "07640012371350850651".
012200      05  FILLER PIC X(20) VALUE "250022018030        ".
012300      05  FILLER PIC X(20) VALUE "STL029    HEA 300   ".
012400      05  FILLER PIC X(20) VALUE "                    ".
012500      05  FILLER PIC X(20) VALUE "08830013101350850651".
012600      05  FILLER PIC X(20) VALUE "250022018030        ".
012700      05  FILLER PIC X(20) VALUE "STL030    HEA 320   ".
012800      05  FILLER PIC X(20) VALUE "                    ".
012900      05  FILLER PIC X(20) VALUE "09760013821350850651".
013000      05  FILLER PIC X(20) VALUE "250022018030        ".
013100      05  FILLER PIC X(20) VALUE "STL031    HEA 340   ".
013200      05  FILLER PIC X(20) VALUE "                    ".
013300      05  FILLER PIC X(20) VALUE "10500014361350850651".
013400      05  FILLER PIC X(20) VALUE "250022018030        ".
013500      05  FILLER PIC X(20) VALUE "STL032    HEA 360   ".
013600      05  FILLER PIC X(20) VALUE "                    ".
013700      05  FILLER PIC X(20) VALUE "11200014911350850651".
013800      05  FILLER PIC X(20) VALUE "250022018030        ".
013900      05  FILLER PIC X(20) VALUE "STL033    HEA 400   ".
014000      05  FILLER PIC X(20) VALUE "                    ".
014100      05  FILLER PIC X(20) VALUE "12500015891350850651".
014200      05  FILLER PIC X(20) VALUE "250022018030        ".
014300      05  FILLER PIC X(20) VALUE "STL034    HEA 450   ".
014400      05  FILLER PIC X(20) VALUE "                    ".
014500      05  FILLER PIC X(20) VALUE "14000017021350850651".
014600      05  FILLER PIC X(20) VALUE "250022018030        ".
014700      05  FILLER PIC X(20) VALUE "STL035    HEA 500   ".
014800      05  FILLER PIC X(20) VALUE "                    ".
014900      05  FILLER PIC X(20) VALUE "15500018161350850651".
015000      05  FILLER PIC X(20) VALUE "250022018030        ".
015100      05  FILLER PIC X(20) VALUE "STL036    HEA 550   ".
015200      05  FILLER PIC X(20) VALUE "                    ".
015300      05  FILLER PIC X(20) VALUE "16600019041350850651".
015400      05  FILLER PIC X(20) VALUE "250022018030        ".
015500      05  FILLER PIC X(20) VALUE "STL037    HEA 600   ".
015600      05  FILLER PIC X(20) VALUE "                    ".
015700      05  FILLER PIC X(20) VALUE "17800019901350850651".
015800      05  FILLER PIC X(20) VALUE "250022018030        ".
015900      05  FILLER PIC X(20) VALUE "STL038    HEB 100   ".
016000      05  FILLER PIC X(20) VALUE "                    ".
016100      05  FILLER PIC X(20) VALUE "02040005661350850651".
016200      05  FILLER PIC X(20) VALUE "250022018030        ".
016300      05  FILLER PIC X(20) VALUE "STL039    HEB 120   ".
016400      05  FILLER PIC X(20) VALUE "                    ".
016500      05  FILLER PIC X(20) VALUE "02670006411350850651".
016600      05  FILLER PIC X(20) VALUE "250022018030        ".
016700      05  FILLER PIC X(20) VALUE "STL040    HEB 140   ".
016800      05  FILLER PIC X(20) VALUE "                    ".
016900      05  FILLER PIC X(20) VALUE "03370007161350850651".
017000      05  FILLER PIC X(20) VALUE "250022018030        ".
017100      05  FILLER PIC X(20) VALUE "STL041    HEB 160   ".
017200      05  FILLER PIC X(20) VALUE "                    ".
017300      05  FILLER PIC X(20) VALUE "04260007911350850651".
017400      05  FILLER PIC X(20) VALUE "250022018030        ".
017500      05  FILLER PIC X(20) VALUE "STL042    HEB 180   ".
017600      05  FILLER PIC X(20) VALUE "                    ".
017700      05  FILLER PIC X(20) VALUE "05120008661350850651".
017800      05  FILLER PIC X(20) VALUE "250022018030        ".
017900      05  FILLER PIC X(20) VALUE "STL043    HEB 200   ".
018000      05  FILLER PIC X(20) VALUE "                    ".
018100      05  FILLER PIC X(20) VALUE "06130009411350850651".
018200      05  FILLER PIC X(20) VALUE "250022018030        ".
018300      05  FILLER PIC X(20) VALUE "STL044    HEB 220   ".
018400      05  FILLER PIC X(20) VALUE "                    ".
018500      05  FILLER PIC X(20) VALUE "07150010161350850651".
018600      05  FILLER PIC X(20) VALUE "250022018030        ".
018700      05  FILLER PIC X(20) VALUE "STL045    HEB 240   ".
018800      05  FILLER PIC X(20) VALUE "                    ".
018900      05  FILLER PIC X(20) VALUE "08320010911350850651".
019000      05  FILLER PIC X(20) VALUE "250022018030        ".
019100      05  FILLER PIC X(20) VALUE "STL046    HEB 260   ".
019200      05  FILLER PIC X(20) VALUE "                    ".
019300      05  FILLER PIC X(20) VALUE "09300011661350850651".
019400      05  FILLER PIC X(20) VALUE "250022018030        ".
019500      05  FILLER PIC X(20) VALUE "STL047    HEB 280   ".
019600      05  FILLER PIC X(20) VALUE "                    ".
019700      05  FILLER PIC X(20) VALUE "10300012391350850651".
019800      05  FILLER PIC X(20) VALUE "250022018030        ".
019900      05  FILLER PIC X(20) VALUE "STL048    HEB 300   ".
020000      05  FILLER PIC X(20) VALUE "                    ".
020100      05  FILLER PIC X(20) VALUE "11700013141350850651".
020200      05  FILLER PIC X(20) VALUE "250022018030        ".
020300      05  FILLER PIC X(20) VALUE "STL049    HEB 320   ".
020400      05  FILLER PIC X(20) VALUE "                    ".
020500      05  FILLER PIC X(20) VALUE "12700013891350850651".
020600      05  FILLER PIC X(20) VALUE "250022018030        ".
020700      05  FILLER PIC X(20) VALUE "STL050    HEB 340   ".
020800      05  FILLER PIC X(20) VALUE "                    ".
020900      05  FILLER PIC X(20) VALUE "13400014441350850651".
021000      05  FILLER PIC X(20) VALUE "250022018030        ".
021100      05  FILLER PIC X(20) VALUE "STL051    HEB 360   ".
021200      05  FILLER PIC X(20) VALUE "                    ".
021300      05  FILLER PIC X(20) VALUE "14200014991350850651".
021400      05  FILLER PIC X(20) VALUE "250022018030        ".
021500      05  FILLER PIC X(20) VALUE "STL052    HEB 400   ".
021600      05  FILLER PIC X(20) VALUE "                    ".
021700      05  FILLER PIC X(20) VALUE "15500015971350850651".
021800      05  FILLER PIC X(20) VALUE "250022018030        ".
021900      05  FILLER PIC X(20) VALUE "STL053    HEB 450   ".
022000      05  FILLER PIC X(20) VALUE "                    ".
022100      05  FILLER PIC X(20) VALUE "17100017101350850651".
022200      05  FILLER PIC X(20) VALUE "250022018030        ".
022300      05  FILLER PIC X(20) VALUE "STL054    HEB 500   ".
022400      05  FILLER PIC X(20) VALUE "                    ".
022500      05  FILLER PIC X(20) VALUE "18700018241350850651".
022600      05  FILLER PIC X(20) VALUE "250022018030        ".
022700      05  FILLER PIC X(20) VALUE "STL055    HEB 550   ".
022800      05  FILLER PIC X(20) VALUE "                    ".
022900      05  FILLER PIC X(20) VALUE "19900019121350850651".
023000      05  FILLER PIC X(20) VALUE "250022018030        ".
023100      05  FILLER PIC X(20) VALUE "STL056    HEB 600   ".
023200      05  FILLER PIC X(20) VALUE "                    ".
023300      05  FILLER PIC X(20) VALUE "21200019981350850651".
023400      05  FILLER PIC X(20) VALUE "250022018030        ".
023500      05  FILLER PIC X(20) VALUE "STL057    UPN 50    ".
023600      05  FILLER PIC X(20) VALUE "                    ".
023700      05  FILLER PIC X(20) VALUE "00559002321350850651".
023800      05  FILLER PIC X(20) VALUE "250022018030        ".
023900      05  FILLER PIC X(20) VALUE "STL058    UPN 65    ".
024000      05  FILLER PIC X(20) VALUE "                    ".
024100      05  FILLER PIC X(20) VALUE "00709002901350850651".
024200      05  FILLER PIC X(20) VALUE "250022018030        ".
024300      05  FILLER PIC X(20) VALUE "STL059    UPN 80    ".
024400      05  FILLER PIC X(20) VALUE "                    ".
024500      05  FILLER PIC X(20) VALUE "00864003451350850651".
024600      05  FILLER PIC X(20) VALUE "250022018030        ".
024700      05  FILLER PIC X(20) VALUE "STL060    UPN 100   ".
024800      05  FILLER PIC X(20) VALUE "                    ".
024900      05  FILLER PIC X(20) VALUE "01060003971350850651".
025000      05  FILLER PIC X(20) VALUE "250022018030        ".
025100      05  FILLER PIC X(20) VALUE "STL061    UPN 120   ".
025200      05  FILLER PIC X(20) VALUE "                    ".
025300      05  FILLER PIC X(20) VALUE "01340004501350850651".
025400      05  FILLER PIC X(20) VALUE "250022018030        ".
025500      05  FILLER PIC X(20) VALUE "STL062    UPN 140   ".
025600      05  FILLER PIC X(20) VALUE "                    ".
025700      05  FILLER PIC X(20) VALUE "01600005101350850651".
025800      05  FILLER PIC X(20) VALUE "250022018030        ".
025900      05  FILLER PIC X(20) VALUE "STL063    UPN 160   ".
026000      05  FILLER PIC X(20) VALUE "                    ".
026100      05  FILLER PIC X(20) VALUE "01880005701350850651".
026200      05  FILLER PIC X(20) VALUE "250022018030        ".
026300      05  FILLER PIC X(20) VALUE "STL064    UPN 180   ".
026400      05  FILLER PIC X(20) VALUE "                    ".
026500      05  FILLER PIC X(20) VALUE "02200006271350850651".
026600      05  FILLER PIC X(20) VALUE "250022018030        ".
026700      05  FILLER PIC X(20) VALUE "STL065    UPN 200   ".
026800      05  FILLER PIC X(20) VALUE "                    ".
026900      05  FILLER PIC X(20) VALUE "02530006871350850651".
027000      05  FILLER PIC X(20) VALUE "250022018030        ".
027100      05  FILLER PIC X(20) VALUE "STL066    UPN 220   ".
027200      05  FILLER PIC X(20) VALUE "                    ".
027300      05  FILLER PIC X(20) VALUE "02940007451350850651".
027400      05  FILLER PIC X(20) VALUE "250022018030        ".
027500      05  FILLER PIC X(20) VALUE "STL067    UPN 240   ".
027600      05  FILLER PIC X(20) VALUE "                    ".
027700      05  FILLER PIC X(20) VALUE "03320008021350850651".
027800      05  FILLER PIC X(20) VALUE "250022018030        ".
027900      05  FILLER PIC X(20) VALUE "STL068    UPN 260   ".
028000      05  FILLER PIC X(20) VALUE "                    ".
028100      05  FILLER PIC X(20) VALUE "03790008601350850651".
028200      05  FILLER PIC X(20) VALUE "250022018030        ".
028300      05  FILLER PIC X(20) VALUE "STL069    UPN 280   ".
028400      05  FILLER PIC X(20) VALUE "                    ".
028500      05  FILLER PIC X(20) VALUE "04180009151350850651".
028600      05  FILLER PIC X(20) VALUE "250022018030        ".
028700      05  FILLER PIC X(20) VALUE "STL070    UPN 300   ".
028800      05  FILLER PIC X(20) VALUE "                    ".
028900      05  FILLER PIC X(20) VALUE "04620009721350850651".
029000      05  FILLER PIC X(20) VALUE "250022018030        ".
029100      05  FILLER PIC X(20) VALUE "STL071    UPN 320   ".
029200      05  FILLER PIC X(20) VALUE "                    ".
029300      05  FILLER PIC X(20) VALUE "05950010031350850651".
029400      05  FILLER PIC X(20) VALUE "250022018030        ".
029500      05  FILLER PIC X(20) VALUE "STL072    UPN 350   ".
029600      05  FILLER PIC X(20) VALUE "                    ".
029700      05  FILLER PIC X(20) VALUE "06060010321350850651".
029800      05  FILLER PIC X(20) VALUE "250022018030        ".
029900      05  FILLER PIC X(20) VALUE "STL073    UPN 380   ".
030000      05  FILLER PIC X(20) VALUE "                    ".
030100      05  FILLER PIC X(20) VALUE "06310010601350850651".
030200      05  FILLER PIC X(20) VALUE "250022018030        ".
030300      05  FILLER PIC X(20) VALUE "STL074    UPN 400   ".
030400      05  FILLER PIC X(20) VALUE "                    ".
030500      05  FILLER PIC X(20) VALUE "07180011021350850651".
030600      05  FILLER PIC X(20) VALUE "250022018030        ".
030700      05  FILLER PIC X(20) VALUE "STL075    IPN 100   ".
030800      05  FILLER PIC X(20) VALUE "                    ".
030900      05  FILLER PIC X(20) VALUE "00830004001350850651".
031000      05  FILLER PIC X(20) VALUE "250022018030        ".
031100      05  FILLER PIC X(20) VALUE "STL076    IPN 120   ".
031200      05  FILLER PIC X(20) VALUE "                    ".
031300      05  FILLER PIC X(20) VALUE "01110004501350850651".
031400      05  FILLER PIC X(20) VALUE "250022018030        ".
031500      05  FILLER PIC X(20) VALUE "STL077    IPN 140   ".
031600      05  FILLER PIC X(20) VALUE "                    ".
031700      05  FILLER PIC X(20) VALUE "01430005001350850651".
031800      05  FILLER PIC X(20) VALUE "250022018030        ".
031900      05  FILLER PIC X(20) VALUE "STL078    IPN 160   ".
032000      05  FILLER PIC X(20) VALUE "                    ".
032100      05  FILLER PIC X(20) VALUE "01790005501350850651".
032200      05  FILLER PIC X(20) VALUE "250022018030        ".
032300      05  FILLER PIC X(20) VALUE "STL079    RHS 100X50".
032400      05  FILLER PIC X(20) VALUE "X3                  ".
032500      05  FILLER PIC X(20) VALUE "00671002901350850651".
032600      05  FILLER PIC X(20) VALUE "250022018030        ".
032700      05  FILLER PIC X(20) VALUE "STL080    RHS 150X10".
032800      05  FILLER PIC X(20) VALUE "0X5                 ".
032900      05  FILLER PIC X(20) VALUE "01820004801350850651".
033000      05  FILLER PIC X(20) VALUE "250022018030        ".
033100      05  FILLER PIC X(20) VALUE "STL081    SHS 80X80X".
033200      05  FILLER PIC X(20) VALUE "4                   ".
033300      05  FILLER PIC X(20) VALUE "00922003101350850651".
033400      05  FILLER PIC X(20) VALUE "250022018030        ".
033500      05  FILLER PIC X(20) VALUE "STL082    SHS 100X10".
033600      05  FILLER PIC X(20) VALUE "0X5                 ".
033700      05  FILLER PIC X(20) VALUE "01440003901350850651".
033800      05  FILLER PIC X(20) VALUE "250022018030        ".
033900      05  FILLER PIC X(20) VALUE "STL083    TUBO RED. ".
034000      05  FILLER PIC X(20) VALUE "60X3                ".
034100      05  FILLER PIC X(20) VALUE "00422001881350850651".
034200      05  FILLER PIC X(20) VALUE "250022018030        ".
034300      05  FILLER PIC X(20) VALUE "STL084    TUBO RED. ".
034400      05  FILLER PIC X(20) VALUE "114X4               ".
034500      05  FILLER PIC X(20) VALUE "01080003581350850651".
034600      05  FILLER PIC X(20) VALUE "250022018030        ".
034700      05  FILLER PIC X(20) VALUE "STL085    MADRE C/Z ".
034800      05  FILLER PIC X(20) VALUE "200                 ".
034900      05  FILLER PIC X(20) VALUE "00458004001350850651".
035000      05  FILLER PIC X(20) VALUE "250022018030        ".
035100      05  FILLER PIC X(20) VALUE "STL086    MADRE C/Z ".
035200      05  FILLER PIC X(20) VALUE "250                 ".
035300      05  FILLER PIC X(20) VALUE "00592005001350850651".
035400      05  FILLER PIC X(20) VALUE "250022018030        ".
035500      05  FILLER PIC X(20) VALUE "STL087    OMEGA 80  ".
035600      05  FILLER PIC X(20) VALUE "                    ".
035700      05  FILLER PIC X(20) VALUE "00184001601350850651".
035800      05  FILLER PIC X(20) VALUE "250022018030        ".
035900      05  FILLER PIC X(20) VALUE "STL088    OMEGA 100 ".
036000      05  FILLER PIC X(20) VALUE "                    ".
036100      05  FILLER PIC X(20) VALUE "00230002001350850651".
036200      05  FILLER PIC X(20) VALUE "250022018030        ".
036300      05  FILLER PIC X(20) VALUE "STL089    CHAPA PRET".
036400      05  FILLER PIC X(20) VALUE "A 5MM               ".
036500      05  FILLER PIC X(20) VALUE "03925010001350850651".
036600      05  FILLER PIC X(20) VALUE "250022018030        ".
036700      05  FILLER PIC X(20) VALUE "STL090    CHAPA PRET".
036800      05  FILLER PIC X(20) VALUE "A 10MM              ".
036900      05  FILLER PIC X(20) VALUE "07850010001350850651".
037000      05  FILLER PIC X(20) VALUE "250022018030        ".
037100*
037200*    REDEFINES - THE SEED LITERALS ABOVE INTO THE SEARCHABLE OCCURS
037300*    TABLE.  NO VALUE CLAUSE IS ALLOWED ON AN OCCURS ITEM, SO THE
037400*    TABLE IS LOADED BY THIS REDEFINES RATHER THAN BY A PERFORM LOOP.
037500  01  WS-STEEL-TABLE REDEFINES WS-STEEL-SEED.
037600      05  STL-TABLE-ENTRY OCCURS 90 TIMES
037700              INDEXED BY STL-IDX.
037800          10  STL-CODE                PIC X(10).
037900          10  STL-DESIG               PIC X(30).
038000          10  STL-KG-PER-M            PIC 9(03)V9(03).
038100          10  STL-M2-PER-M            PIC 9(01)V9(03).
038200          10  STL-PR-MATERIAL         PIC 9(01)V99.
038300          10  STL-PR-FABRIC           PIC 9(01)V99.
038400          10  STL-PR-ASSEMBLY         PIC 9(01)V99.
038500          10  STL-PR-PAINT            PIC 9(02)V99.
038600          10  STL-PR-LIFTING          PIC 9(01)V99.
038700          10  STL-PR-CONSUM           PIC 9(01)V99.
038800          10  STL-PR-TRANSP           PIC 9(01)V99.
038900          10  FILLER                  PIC X(08).
039000*
039100*    REDEFINES - DESIGNATION SPLIT INTO A SIX-CHAR FAMILY CODE PLUS
039200*    THE REMAINDER, USED BY 3100-STEEL-PATH WHEN IT REASSEMBLES THE
039300*    (IPE|HEB|HEA|UPN|RHS|SHS) n PATTERN WITH A SINGLE SPACE.
039400  01  WS-STEEL-TABLE-FAM-R REDEFINES WS-STEEL-SEED.
039500      05  STL-FAM-ENTRY OCCURS 90 TIMES
039600              INDEXED BY STL-FAM-IDX.
039700          10  FILLER                  PIC X(10).
039800          10  STL-FAM-FAMILY          PIC X(06).
039900          10  FILLER                  PIC X(64).
