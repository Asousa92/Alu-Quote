000100************************************************************************
000200*    ALQCLAD  --  CLADDING / ACCESSORY COST TABLE (INTERNAL FIXED DATA) 
000300*    30-ROW RATE CARD FOR ROOF/WALL CLADDING AND HARDWARE ITEMS.        
000400*    LOOKUP IS BY DESIGNATION (SEE ALQB02 2200-CLADDING-ROLLUP).        
000500*    CREATED      : 1990-06-11  R.ALVES    ORIGINAL 12-ROW RATE CARD    
000600*    CHANGED      : 1996-11-20  R.ALVES    ADDED DOORS/WINDOWS    CR087 
000700*    CHANGED      : 2003-02-17  J.FARIA    RE-PRICED MATERIAL/FAB CR156 
000800*    CHANGED      : 2011-07-08  M.COSTA    ADDED DOORS/VENTS/SEALS CR214
000900************************************************************************
001000  01  WS-CLAD-SEED.
001100      05  FILLER PIC X(22) VALUE "PAINEL SANDUICHE PUR 4".
001200      05  FILLER PIC X(22) VALUE "0MM          M2  00485".
001300      05  FILLER PIC X(22) VALUE "0000350000180000000000".
001400      05  FILLER PIC X(22) VALUE "045000020000060       ".
001500      05  FILLER PIC X(22) VALUE "PAINEL SANDUICHE PUR 5".
001600      05  FILLER PIC X(22) VALUE "0MM          M2  00562".
001700      05  FILLER PIC X(22) VALUE "0000380000190000000000".
001800      05  FILLER PIC X(22) VALUE "048000020000065       ".
001900      05  FILLER PIC X(22) VALUE "TELHA TRAPEZOIDAL GALV".
002000      05  FILLER PIC X(22) VALUE "ANIZADA      M2  00225".
002100      05  FILLER PIC X(22) VALUE "0000280000150000000000".
002200      05  FILLER PIC X(22) VALUE "035000015000050       ".
002300      05  FILLER PIC X(22) VALUE "TELHA TRAPEZOIDAL PINT".
002400      05  FILLER PIC X(22) VALUE "ADA          M2  00289".
002500      05  FILLER PIC X(22) VALUE "0000300000160000850000".
002600      05  FILLER PIC X(22) VALUE "035000015000050       ".
002700      05  FILLER PIC X(22) VALUE "CHAPA LISA GALVANIZADA".
002800      05  FILLER PIC X(22) VALUE " 0.5MM       M2  00158".
002900      05  FILLER PIC X(22) VALUE "0000220000120000000000".
003000      05  FILLER PIC X(22) VALUE "025000012000040       ".
003100      05  FILLER PIC X(22) VALUE "CALHA CHAPA GALVANIZAD".
003200      05  FILLER PIC X(22) VALUE "A            M   00185".
003300      05  FILLER PIC X(22) VALUE "0000420000200000000000".
003400      05  FILLER PIC X(22) VALUE "030000018000055       ".
003500      05  FILLER PIC X(22) VALUE "RUFO CHAPA GALVANIZADA".
003600      05  FILLER PIC X(22) VALUE "             M   00098".
003700      05  FILLER PIC X(22) VALUE "0000280000130000000000".
003800      05  FILLER PIC X(22) VALUE "020000010000035       ".
003900      05  FILLER PIC X(22) VALUE "CUMEEIRA CHAPA GALVANI".
004000      05  FILLER PIC X(22) VALUE "ZADA         M   00112".
004100      05  FILLER PIC X(22) VALUE "0000300000140000000000".
004200      05  FILLER PIC X(22) VALUE "022000010000035       ".
004300      05  FILLER PIC X(22) VALUE "RODAPE CHAPA GALVANIZA".
004400      05  FILLER PIC X(22) VALUE "DA           M   00065".
004500      05  FILLER PIC X(22) VALUE "0000180000090000000000".
004600      05  FILLER PIC X(22) VALUE "015000008000025       ".
004700      05  FILLER PIC X(22) VALUE "CANTONEIRA DE ACABAMEN".
004800      05  FILLER PIC X(22) VALUE "TO           M   00048".
004900      05  FILLER PIC X(22) VALUE "0000150000075000000000".
005000      05  FILLER PIC X(22) VALUE "012000006000020       ".
005100      05  FILLER PIC X(22) VALUE "JANELA DE ALUMINIO MAX".
005200      05  FILLER PIC X(22) VALUE "IM-AR        UN  01850".
005300      05  FILLER PIC X(22) VALUE "0001200000900000000000".
005400      05  FILLER PIC X(22) VALUE "150000080000200       ".
005500      05  FILLER PIC X(22) VALUE "PORTA SECCIONAL INDUST".
005600      05  FILLER PIC X(22) VALUE "RIAL         UN  18500".
005700      05  FILLER PIC X(22) VALUE "0008500006500000000001".
005800      05  FILLER PIC X(22) VALUE "200000450001800       ".
005900      05  FILLER PIC X(22) VALUE "GRELHA DE VENTILACAO  ".
006000      05  FILLER PIC X(22) VALUE "             UN  00620".
006100      05  FILLER PIC X(22) VALUE "0000450000250000000000".
006200      05  FILLER PIC X(22) VALUE "060000030000085       ".
006300      05  FILLER PIC X(22) VALUE "PARAFUSO AUTOBROCANTE ".
006400      05  FILLER PIC X(22) VALUE "             UN  00002".
006500      05  FILLER PIC X(22) VALUE "5000005000003000000000".
006600      05  FILLER PIC X(22) VALUE "001000001000002       ".
006700      05  FILLER PIC X(22) VALUE "FITA BUTILICA VEDACAO ".
006800      05  FILLER PIC X(22) VALUE "             M   00032".
006900      05  FILLER PIC X(22) VALUE "0000060000030000000000".
007000      05  FILLER PIC X(22) VALUE "008000005000015       ".
007100      05  FILLER PIC X(22) VALUE "MANTA TERMICA ALUMINIZ".
007200      05  FILLER PIC X(22) VALUE "ADA          M2  00098".
007300      05  FILLER PIC X(22) VALUE "0000120000080000000000".
007400      05  FILLER PIC X(22) VALUE "015000008000025       ".
007500      05  FILLER PIC X(22) VALUE "ISOLAMENTO LA DE VIDRO".
007600      05  FILLER PIC X(22) VALUE " 50MM        M2  00145".
007700      05  FILLER PIC X(22) VALUE "0000150000100000000000".
007800      05  FILLER PIC X(22) VALUE "018000010000030       ".
007900      05  FILLER PIC X(22) VALUE "SILICONE ESTRUTURAL   ".
008000      05  FILLER PIC X(22) VALUE "             UN  00450".
008100      05  FILLER PIC X(22) VALUE "0000200000150000000000".
008200      05  FILLER PIC X(22) VALUE "040000020000060       ".
008300      05  FILLER PIC X(22) VALUE "TIRANTE DE CONTRAVENTA".
008400      05  FILLER PIC X(22) VALUE "MENTO        UN  00320".
008500      05  FILLER PIC X(22) VALUE "0000850000600000000000".
008600      05  FILLER PIC X(22) VALUE "090000040000120       ".
008700      05  FILLER PIC X(22) VALUE "ESPUMA DE VEDACAO EXPA".
008800      05  FILLER PIC X(22) VALUE "NSIVA        UN  00038".
008900      05  FILLER PIC X(22) VALUE "0000080000050000000000".
009000      05  FILLER PIC X(22) VALUE "010000006000018       ".
009100      05  FILLER PIC X(22) VALUE "PORTA DE BATENTE METAL".
009200      05  FILLER PIC X(22) VALUE "ICA          UN  02250".
009300      05  FILLER PIC X(22) VALUE "0001400001050000000000".
009400      05  FILLER PIC X(22) VALUE "180000090000230       ".
009500      05  FILLER PIC X(22) VALUE "PORTAO DE CORRER INDUS".
009600      05  FILLER PIC X(22) VALUE "TRIAL        UN  09600".
009700      05  FILLER PIC X(22) VALUE "0005200003800000000000".
009800      05  FILLER PIC X(22) VALUE "650000280000950       ".
009900      05  FILLER PIC X(22) VALUE "CLARABOIA TRANSLUCIDA ".
010000      05  FILLER PIC X(22) VALUE "PC           M2  00845".
010100      05  FILLER PIC X(22) VALUE "0000620000380000000000".
010200      05  FILLER PIC X(22) VALUE "095000045000130       ".
010300      05  FILLER PIC X(22) VALUE "VENTILADOR EOLICO DE C".
010400      05  FILLER PIC X(22) VALUE "OBERTURA     UN  01260".
010500      05  FILLER PIC X(22) VALUE "0000850000520000000000".
010600      05  FILLER PIC X(22) VALUE "110000055000160       ".
010700      05  FILLER PIC X(22) VALUE "CALHA TECNICA EM PVC  ".
010800      05  FILLER PIC X(22) VALUE "             M   00092".
010900      05  FILLER PIC X(22) VALUE "0000210000110000000000".
011000      05  FILLER PIC X(22) VALUE "018000009000030       ".
011100      05  FILLER PIC X(22) VALUE "RUFO DE REMATE LATERAL".
011200      05  FILLER PIC X(22) VALUE "             M   00078".
011300      05  FILLER PIC X(22) VALUE "0000220000100000000000".
011400      05  FILLER PIC X(22) VALUE "016000008000028       ".
011500      05  FILLER PIC X(22) VALUE "CANTONEIRA DE PROTECAO".
011600      05  FILLER PIC X(22) VALUE " DE ARESTA   M   00039".
011700      05  FILLER PIC X(22) VALUE "0000120000060000000000".
011800      05  FILLER PIC X(22) VALUE "010000005000018       ".
011900      05  FILLER PIC X(22) VALUE "PARAFUSO INOX AUTOPERF".
012000      05  FILLER PIC X(22) VALUE "URANTE       UN  00004".
012100      05  FILLER PIC X(22) VALUE "5000008000004000000000".
012200      05  FILLER PIC X(22) VALUE "001000001000003       ".
012300      05  FILLER PIC X(22) VALUE "FITA DE ESTANQUIDADE E".
012400      05  FILLER PIC X(22) VALUE "PDM          M   00054".
012500      05  FILLER PIC X(22) VALUE "0000090000045000000000".
012600      05  FILLER PIC X(22) VALUE "010000006000018       ".
012700      05  FILLER PIC X(22) VALUE "PERFIL DE REMATE DE PA".
012800      05  FILLER PIC X(22) VALUE "INEL         M   00061".
012900      05  FILLER PIC X(22) VALUE "0000160000080000000000".
013000      05  FILLER PIC X(22) VALUE "014000007000022       ".
013100*
013200*    REDEFINES - THE SEED LITERALS ABOVE INTO THE SEARCHABLE OCCURS
013300*    TABLE.  SAME SEVEN PRICE COMPONENTS AS THE STEEL TABLE SO 2200-
013400*    CLADDING-ROLLUP CAN SHARE 2300-PRICE-COMPONENTS WITH ALQSTL.
013500  01  WS-CLAD-TABLE REDEFINES WS-CLAD-SEED.
013600      05  CLAD-TABLE-ENTRY OCCURS 30 TIMES
013700              INDEXED BY CLAD-IDX.
013800          10  CLAD-DESIG              PIC X(35).
013900          10  CLAD-UNIT               PIC X(04).
014000          10  CLAD-PR-MATERIAL        PIC 9(04)V99.
014100          10  CLAD-PR-FABRIC          PIC 9(04)V99.
014200          10  CLAD-PR-ASSEMBLY        PIC 9(04)V99.
014300          10  CLAD-PR-PAINT           PIC 9(04)V99.
014400          10  CLAD-PR-LIFTING         PIC 9(04)V99.
014500          10  CLAD-PR-CONSUM          PIC 9(04)V99.
014600          10  CLAD-PR-TRANSP          PIC 9(04)V99.
014700          10  FILLER                  PIC X(07).
014800*
014900*    REDEFINES - DESIGNATION AS A 7-CHAR KEYWORD VIEW, USED BY
015000*    2200-CLADDING-ROLLUP FOR A QUICK FIRST-WORD TABLE SEARCH.
015100  01  WS-CLAD-TABLE-KEY-R REDEFINES WS-CLAD-SEED.
015200      05  CLAD-KEY-ENTRY OCCURS 30 TIMES
015300              INDEXED BY CLAD-KEY-IDX.
015400          10  CLAD-KEY-WORD           PIC X(07).
015500          10  FILLER                  PIC X(81).
