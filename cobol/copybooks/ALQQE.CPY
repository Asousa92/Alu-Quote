000100******************************************************************
000200*    ALQQE  --  QUICK ESTIMATE REQUEST/RESULT RECORDS            *
000300*    SALES DESK BACK-OF-ENVELOPE NUMBER -- WEIGHT AND A ROUGH     *
000400*    COMPLEXITY CLASS IN, A BALLPARK PRICE OUT.  NO BOM, NO       *
000500*    DRAWING, NO STEEL TABLE LOOKUP -- ALQB01 IS THE REAL BUDGET. *
000600*    CREATED      : 1997-05-19  J.FARIA    ORIGINAL LAYOUT        *
000700******************************************************************
000800 01  REC-QE-REQUEST.
000900     05  QE-WEIGHT-KG            PIC 9(07)V99.
001000     05  QE-COMPLEXITY           PIC X(06).
001100         88  QE-CPLX-LOW             VALUE 'LOW   '.
001200         88  QE-CPLX-MEDIUM          VALUE 'MEDIUM'.
001300         88  QE-CPLX-HIGH            VALUE 'HIGH  '.
001400     05  FILLER                  PIC X(25).
001500 
001600 01  REC-QE-RESULT.
001700     05  QE-OUT-WEIGHT-KG        PIC 9(07)V99.
001800     05  QE-OUT-COMPLEXITY       PIC X(06).
001900     05  QE-OUT-FACTOR           PIC 9V99.
002000     05  QE-OUT-PRICE-KG         PIC 9(05)V99.
002100     05  QE-OUT-TOTAL-COST       PIC 9(09)V99.
002200     05  FILLER                  PIC X(10).
002300 
002400* ONE OF THESE WRITTEN AFTER THE LAST RESULT RECORD -- RUN-DATE
002500* AND A COUNT OF ESTIMATES BY COMPLEXITY CLASS FOR THE SALES DESK
002600* SUPERVISOR'S TALLY SHEET.
002700 01  REC-QE-TRAILER.
002800     05  QE-TR-ID                PIC X(06)   VALUE 'TOTALS'.
002900     05  QE-TR-RUN-CC            PIC 99.
003000     05  QE-TR-RUN-YY            PIC 99.
003100     05  QE-TR-RUN-MM            PIC 99.
003200     05  QE-TR-RUN-DD            PIC 99.
003300     05  QE-TR-LOW-CTR           PIC 9(05).
003400     05  QE-TR-MED-CTR           PIC 9(05).
003500     05  QE-TR-HIGH-CTR          PIC 9(05).
003600     05  QE-TR-UNK-CTR           PIC 9(05).
003700     05  FILLER                  PIC X(12).
